000010********************************************************************
000020*    WHNODREC  -  PICK-PATH-NODE RECORD                            *
000030*    ONE RECORD PER INSTRUCTION PER SESSION, WRITTEN IN PATH       *
000040*    SEQUENCE ORDER.  OUTPUT ONLY - PICK-PATH-NODE-FILE.           *
000050********************************************************************
000060 01  WH-PATH-NODE-RECORD.
000070     05  PN-INSTRUCTION-ID         PIC X(16).
000080     05  PN-SESSION-ID             PIC X(16).
000090     05  PN-NODE-LOCATION.
000100         10  PN-NODE-AISLE         PIC X(04).
000110         10  PN-NODE-BAY           PIC X(04).
000120         10  PN-NODE-LEVEL         PIC X(04).
000130         10  PN-NODE-POSITION      PIC X(04).
000140*    ALTERNATE VIEW OF THE NODE LOCATION AS A SINGLE KEY, USED
000150*    WHEN THE NODE IS MATCHED BACK TO ITS OWNING INSTRUCTION.
000160     05  PN-NODE-LOC-KEY REDEFINES PN-NODE-LOCATION.
000170         10  PN-NODE-LOC-KEY-16    PIC X(16).
000180     05  PN-SEQUENCE-NUMBER        PIC 9(04) COMP-3.
000190     05  PN-DISTANCE-FROM-PREV     PIC 9(07)V9(02) COMP-3.
000200     05  FILLER                    PIC X(20).
000210********************************************************************
000220*    WHNODREC ENDS                                                 *
000230********************************************************************
