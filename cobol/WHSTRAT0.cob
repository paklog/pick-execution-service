000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    WHSTRAT0.
000030 AUTHOR.        R A KOWALSKI.
000040 INSTALLATION.  DISTRIBUTION CENTER SYSTEMS - WHSE MGMT.
000050 DATE-WRITTEN.  06/19/86.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED.
000080********************************************************************
000090*                                                                  *
000100*A    ABSTRACT..                                                   *
000110*  CALLED UTILITY - HOLDS THE PER-STRATEGY PICK RULES TABLE AND    *
000120*  RETURNS, FOR A GIVEN STRATEGY CODE, WHETHER A CART IS REQUIRED, *
000130*  WHETHER A PUT-WALL IS REQUIRED, AND THE MAXIMUM NUMBER OF       *
000140*  DISTINCT ORDERS ALLOWED IN ONE SESSION UNDER THAT STRATEGY.     *
000150*  CALLED BY WHPICRUN AT SESSION-CREATE TIME.                      *
000160*                                                                  *
000170*J    JCL..                                                        *
000180*                                                                  *
000190*  NOT A JOB STEP OF ITS OWN - LINK-EDITED INTO THE WHPICRUN LOAD  *
000200*  MODULE AND CALLED IN LINE.  SEE THE WHPICRUN JCL BELOW FOR THE  *
000210*  EXEC/DD STATEMENTS THAT COVER THIS ELEMENT AT RUN TIME.         *
000220*                                                                  *
000230*P    ENTRY PARAMETERS..                                           *
000240*     LK-STRATEGY-CODE     '1'-'5' (SEE WS-STRATEGY-CODE IN        *
000250*                          WHSESREC)                               *
000260*     LK-REQUIRES-CART     RETURNED 'Y'/'N'                        *
000270*     LK-REQUIRES-PUTWALL  RETURNED 'Y'/'N'                        *
000280*     LK-MAX-ORDERS        RETURNED MAXIMUM DISTINCT ORDERS        *
000290*     LK-STRATEGY-VALID    RETURNED 'Y'/'N' - 'N' IF THE CODE IS   *
000300*                          NOT ONE OF THE FIVE KNOWN STRATEGIES    *
000310*                                                                  *
000320*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000330*     NONE - AN UNKNOWN STRATEGY CODE RETURNS LK-STRATEGY-VALID =  *
000340*     'N' AND LEAVES THE OTHER RETURN FIELDS AT ZERO/SPACE.        *
000350*                                                                  *
000360*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000370*     NONE                                                         *
000380*                                                                  *
000390********************************************************************
000400*    CHANGE LOG                                                    *
000410********************************************************************
000420*  06/19/86  RAK  ORIG  INITIAL VERSION - SINGLE AND BATCH ONLY.   *
000430*  04/02/88  RAK  WR130 ADDED ZONE AND WAVE STRATEGIES WHEN THE    *
000440*                 SLOTTING PROJECT WENT LIVE IN BLDG 4.            *
000450*  10/11/90  TLM  WR198 ADDED CLUSTER STRATEGY AND THE PUT-WALL    *
000460*                 REQUIREMENT FLAG.                                *
000470*  01/22/99  JDP  Y2K01 REVIEWED FOR YEAR 2000 READINESS - NO DATE *
000480*                 FIELDS IN THIS ELEMENT, NO CHANGE REQUIRED.      *
000490*  09/14/04  JDP  WR401 MAX-ORDERS TABLE VALUES RE-TUNED PER THE   *
000500*                 INDUSTRIAL ENGINEERING STUDY (REF MEMO 04-118).  *
000510*  03/30/11  SGH  WR477 CONVERTED THE STRATEGY TABLE FROM A CHAIN  *
000520*                 OF IFS TO AN OCCURS TABLE.                       *
000530*  06/22/15  DWB  WR543 REPLACED THE SEARCH VERB WITH A PERFORM    *
000540*                 VARYING SCAN AND AN ST-FOUND-IND SWITCH, SAME AS *
000550*                 THE OWNER-SEGMENT LOOKUP IN THE EXTRACT PROGRAMS *
000560*                 - THE SEARCH NEVER SET ST-IDX BEFORE STARTING.   *
000570********************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-370.
000610 OBJECT-COMPUTER. IBM-370.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640 DATA DIVISION.
000650 WORKING-STORAGE SECTION.
000660 01  FILLER PIC X(32)
000670         VALUE 'WHSTRAT0 WORKING STORAGE BEGINS'.
000680     COPY WHWORKAR.
000690 EJECT
000700********************************************************************
000710*    STRATEGY RULES TABLE - LOADED BY VALUE, SEARCHED BY CODE      *
000720********************************************************************
000730 01  STRATEGY-TABLE-AREA.
000740     05  STRATEGY-TABLE-VALUES.
000750         10  FILLER.
000760             15  FILLER           PIC X(01) VALUE '1'.
000770             15  FILLER           PIC X(01) VALUE 'N'.
000780             15  FILLER           PIC X(01) VALUE 'N'.
000790             15  FILLER           PIC 9(04) VALUE 0001.
000800         10  FILLER.
000810             15  FILLER           PIC X(01) VALUE '2'.
000820             15  FILLER           PIC X(01) VALUE 'Y'.
000830             15  FILLER           PIC X(01) VALUE 'N'.
000840             15  FILLER           PIC 9(04) VALUE 0012.
000850         10  FILLER.
000860             15  FILLER           PIC X(01) VALUE '3'.
000870             15  FILLER           PIC X(01) VALUE 'Y'.
000880             15  FILLER           PIC X(01) VALUE 'N'.
000890             15  FILLER           PIC 9(04) VALUE 0025.
000900         10  FILLER.
000910             15  FILLER           PIC X(01) VALUE '4'.
000920             15  FILLER           PIC X(01) VALUE 'Y'.
000930             15  FILLER           PIC X(01) VALUE 'Y'.
000940             15  FILLER           PIC 9(04) VALUE 0050.
000950         10  FILLER.
000960             15  FILLER           PIC X(01) VALUE '5'.
000970             15  FILLER           PIC X(01) VALUE 'Y'.
000980             15  FILLER           PIC X(01) VALUE 'Y'.
000990             15  FILLER           PIC 9(04) VALUE 0008.
001000     05  STRATEGY-TABLE REDEFINES STRATEGY-TABLE-VALUES.
001010         10  STRATEGY-TABLE-ENTRY OCCURS 5 TIMES
001020                                  INDEXED BY ST-IDX.
001030             15  ST-CODE          PIC X(01).
001040             15  ST-REQUIRES-CART PIC X(01).
001050             15  ST-REQUIRES-PUTWALL PIC X(01).
001060             15  ST-MAX-ORDERS    PIC 9(04).
001070     05  FILLER                   PIC X(10) VALUE SPACES.
001080     05  ST-FOUND-IND             PIC X(01) VALUE 'N'.
001090         88  ST-FOUND                 VALUE 'Y'.
001100         88  ST-NOT-FOUND             VALUE 'N'.
001110 EJECT
001120********************************************************************
001130*    LINKAGE SECTION                                               *
001140********************************************************************
001150 LINKAGE SECTION.
001160 01  LK-STRATEGY-PARMS.
001170     05  LK-STRATEGY-CODE      PIC X(01).
001180     05  LK-RETURN-AREA.
001190         10  LK-REQUIRES-CART      PIC X(01).
001200         10  LK-REQUIRES-PUTWALL   PIC X(01).
001210         10  LK-STRATEGY-VALID     PIC X(01).
001220             88  LK-STRATEGY-IS-VALID  VALUE 'Y'.
001230*    ALTERNATE VIEW OF THE THREE RETURN FLAGS AS ONE BYTE STRING,
001240*    USED WHEN THE CALLER ECHOES THE WHOLE ANSWER TO A TRACE LINE.
001250     05  LK-RETURN-FLAGS REDEFINES LK-RETURN-AREA
001260                               PIC X(03).
001270     05  LK-MAX-ORDERS         PIC 9(04).
001280*    ALTERNATE VIEW OF THE MAX-ORDERS COUNT AS DISPLAY TEXT FOR
001290*    A TRACE OR DUMP LINE.
001300     05  LK-MAX-ORDERS-X REDEFINES LK-MAX-ORDERS
001310                               PIC X(04).
001320     05  FILLER                PIC X(10).
001330 EJECT
001340********************************************************************
001350*                        PROCEDURE DIVISION                        *
001360********************************************************************
001370 PROCEDURE DIVISION USING LK-STRATEGY-PARMS.
001380 0000-CONTROL-PROCESS.
001390     MOVE 'N' TO LK-REQUIRES-CART LK-REQUIRES-PUTWALL
001400         LK-STRATEGY-VALID.
001410     MOVE ZERO TO LK-MAX-ORDERS.
001420     SET ST-NOT-FOUND TO TRUE.
001430     PERFORM 0010-SEARCH-STRATEGY-ENTRY
001440         THRU 0019-SEARCH-STRATEGY-ENTRY-EXIT
001450         VARYING ST-IDX FROM 1 BY 1
001460         UNTIL ST-IDX > 5
001470             OR ST-FOUND.
001480     GO TO 0099-CONTROL-PROCESS-EXIT.
001490 0010-SEARCH-STRATEGY-ENTRY.
001500     IF ST-CODE (ST-IDX) = LK-STRATEGY-CODE
001510         MOVE ST-REQUIRES-CART (ST-IDX)    TO LK-REQUIRES-CART
001520         MOVE ST-REQUIRES-PUTWALL (ST-IDX) TO LK-REQUIRES-PUTWALL
001530         MOVE ST-MAX-ORDERS (ST-IDX)       TO LK-MAX-ORDERS
001540         MOVE 'Y' TO LK-STRATEGY-VALID
001550         SET ST-FOUND TO TRUE
001560     END-IF.
001570 0019-SEARCH-STRATEGY-ENTRY-EXIT.
001580     EXIT.
001590 0099-CONTROL-PROCESS-EXIT.
001600     GOBACK.
