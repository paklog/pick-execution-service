000010********************************************************************
000020*    WHSUMREC  -  SESSION-SUMMARY REPORT RECORD                    *
000030*    ONE LINE PER SESSION THAT REACHES A TERMINAL STATE (COMPLETED *
000040*    OR CANCELLED), PLUS ONE FINAL CONTROL-TOTAL LINE PER RUN.     *
000050*    OUTPUT ONLY - SESSION-SUMMARY-FILE.                           *
000060********************************************************************
000070 01  WH-SUMMARY-RECORD.
000080     05  SM-SESSION-ID             PIC X(16).
000090*    ALTERNATE VIEW USED WHEN THE CONTROL-TOTAL LINE IS BUILT -
000100*    ONLY THE COMPLETED AND SHORT-PICK COLUMNS CARRY FORWARD.
000110     05  SM-CONTROL-TOTAL-PAIR REDEFINES SM-SESSION-ID.
000120         10  FILLER                PIC X(06) VALUE SPACES.
000130         10  SM-CT-LABEL           PIC X(10) VALUE SPACES.
000140     05  SM-TOTAL-INSTRUCTIONS     PIC 9(04).
000150     05  SM-COMPLETED-INSTRUCTIONS PIC 9(04).
000160     05  SM-SHORT-PICK-COUNT       PIC 9(04).
000170     05  SM-ACCURACY-PCT           PIC 9(03)V9(01) COMP-3.
000180     05  SM-DURATION-SECS          PIC 9(07) COMP-3.
000190     05  SM-SAVINGS-PCT            PIC S9(03)V9(01) COMP-3.
000200     05  SM-LINE-TYPE              PIC X(01) VALUE 'D'.
000210         88  SM-DETAIL-LINE            VALUE 'D'.
000220         88  SM-CONTROL-TOTAL-LINE     VALUE 'T'.
000230     05  FILLER                    PIC X(20).
000240********************************************************************
000250*    WHSUMREC ENDS                                                 *
000260********************************************************************
