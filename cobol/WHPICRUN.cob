000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    WHPICRUN.
000030 AUTHOR.        BHARATH CHEVIREDDY.
000040 INSTALLATION.  DISTRIBUTION CENTER SYSTEMS - WHSE MGMT.
000050 DATE-WRITTEN.  07/15/86.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED.
000080********************************************************************
000090*                                                                  *
000100*A    ABSTRACT..                                                   *
000110*  PICK EXECUTION DRIVER.  FOR EACH SESSION ON THE PICK-SESSION    *
000120*  OLD MASTER, LOADS ITS PICK LINES FROM THE PICK-INSTRUCTION OLD  *
000130*  MASTER, THEN RUNS IT THROUGH WHATEVER STEP OF THE SESSION LIFE  *
000140*  CYCLE IT IS DUE FOR THIS RUN -                                  *
000150*    - A SESSION FLAGGED WITH A CANCEL REASON IS CANCELLED.        *
000160*    - A CREATED SESSION IS VALIDATED, GIVEN AN OPTIMIZED WALK BY  *
000170*      WHPATOPT, SEQUENCED, AND SET IN PROGRESS.                   *
000180*    - AN IN-PROGRESS SESSION HAS ITS LINES SWEPT FOR A HANDHELD   *
000190*      SCAN RESULT (A LINE WITH A PICKED QUANTITY AND/OR A SHORT-  *
000200*      PICK REASON ALREADY POSTED TO IT BY THE RF UPLOAD) AND THE  *
000210*      CONFIRM-PICK / SHORT-PICK / SKIP RULE FOR THAT LINE APPLIED.*
000220*      WHEN EVERY LINE IS DISPOSED THE SESSION AUTO-COMPLETES.     *
000230*    - A PAUSED SESSION IS CARRIED FORWARD UNCHANGED - RESUMING IT *
000240*      IS AN OPERATOR ACTION THIS RUN DOES NOT INFER.              *
000250*  A SESSION REACHING COMPLETED, CANCELLED, OR FAILED THIS RUN     *
000260*  GETS A SESSION-SUMMARY LINE.  THE RUN ENDS WITH A CONTROL-TOTAL *
000270*  SUMMARY LINE ACROSS ALL SESSIONS DISPOSED THIS RUN.             *
000280*                                                                  *
000290*J    JCL..                                                        *
000300*                                                                  *
000310* //WHPICRUN EXEC PGM=WHPICRUN                                     *
000320* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
000330* //SYSOUT   DD SYSOUT=*                                           *
000340* //WHSESIN  DD DISP=SHR,DSN=P54.WH.PICK.SESSION.OLDMSTR           *
000350* //WHSESOUT DD DSN=P54.WH.PICK.SESSION.NEWMSTR,                   *
000360* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
000370* //            SPACE=(CYL,(10,5),RLSE),                           *
000380* //            DCB=(RECFM=FB,LRECL=151,BLKSIZE=0)                 *
000390* //WHINSIN  DD DISP=SHR,DSN=P54.WH.PICK.INSTR.OLDMSTR             *
000400* //WHINSOUT DD DSN=P54.WH.PICK.INSTR.NEWMSTR,                     *
000410* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
000420* //            SPACE=(CYL,(25,10),RLSE),                          *
000430* //            DCB=(RECFM=FB,LRECL=202,BLKSIZE=0)                 *
000440* //WHNODOUT DD DSN=P54.WH.PICK.PATH.NODE,                         *
000450* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
000460* //            SPACE=(CYL,(25,10),RLSE),                          *
000470* //            DCB=(RECFM=FB,LRECL=76,BLKSIZE=0)                  *
000480* //WHSUMOUT DD DSN=P54.WH.PICK.SESSION.SUMMARY,                   *
000490* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
000500* //            SPACE=(CYL,(10,5),RLSE),                           *
000510* //            DCB=(RECFM=FB,LRECL=59,BLKSIZE=0)                  *
000520* //*                                                               *
000530*                                                                  *
000540*P    ENTRY PARAMETERS..                                           *
000550*     NONE.                                                        *
000560*                                                                  *
000570*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000580*     I/O ERROR ON ANY OF THE FIVE FILES - SEE EOJ9900-ABEND.      *
000590*     A LINE'S HANDHELD SCAN RESULT THAT FAILS ITS CONFIRM-PICK OR *
000600*     SHORT-PICK VALIDATION IS REJECTED, NOT CORRECTED - THE LINE  *
000610*     IS CARRIED FORWARD STILL OPEN FOR THE NEXT RUN.              *
000620*                                                                  *
000630*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000640*                                                                  *
000650*     WHPATOPT ---- ROUTE OPTIMIZATION / SAVINGS CALCULATION       *
000660*     WHSTRAT0 ---- PICK STRATEGY RULES LOOKUP                     *
000670*                                                                  *
000680*U    USER CONSTANTS AND TABLES REFERENCED..                       *
000690*     WS-ACTIVE-WORKER-TABLE - WORKERS WITH A NON-TERMINAL SESSION *
000700*     SEEN SO FAR THIS RUN (SEE WR241 BELOW FOR WHY THIS IS A      *
000710*     RUN-SCOPED CHECK, NOT A TRUE CROSS-RUN LOOKUP).              *
000720*                                                                  *
000730********************************************************************
000740*    CHANGE LOG                                                    *
000750********************************************************************
000760*  07/15/86  BC   ORIG  INITIAL VERSION.                           *
000770*  01/09/89  BC   WR151 ADDED THE SHORT-PICK-REASON/PICKED-QTY     *
000780*                 INFERENCE RULE SO THE RF UPLOAD CAN DRIVE A      *
000790*                 LINE'S DISPOSITION WITHOUT A SEPARATE TRANSACTION*
000800*                 RECORD.                                          *
000810*  10/11/90  TLM  WR200 ADDED THE STRATEGY AND DISTINCT-ORDER-     *
000820*                 COUNT CHECKS AT SESSION CREATE TIME.             *
000830*  02/19/91  TLM  WR241 ADDED THE ONE-ACTIVE-SESSION-PER-WORKER    *
000840*                 CHECK.  NOTE THIS ONLY SEES WORKERS ALREADY      *
000850*                 PASSED ON THE CURRENT RUN'S SESSION FILE - A     *
000860*                 SEQUENTIAL FILE PASS CANNOT LOOK AHEAD, SO A     *
000870*                 WORKER'S EARLIER ACTIVE SESSION MUST SORT AHEAD  *
000880*                 OF A NEW ONE FOR THE SAME WORKER ON THIS FILE.   *
000890*  08/07/93  TLM  WR262 ADDED THE SAVINGS-PERCENT CALL TO WHPATOPT *
000900*                 AT SESSION-COMPLETE TIME.                        *
000910*  01/22/99  JDP  Y2K01 EXPANDED WH-RUN-YY TO HOLD THE FULL        *
000920*                 4-DIGIT YEAR INTERNALLY FOR ANY FUTURE DATE      *
000930*                 ARITHMETIC - NO STORED DATE FIELDS ARE AFFECTED. *
000940*  09/14/04  JDP  WR403 REPLACED THE INSTRUCTION TABLE'S PHYSICAL  *
000950*                 RE-SORT WITH AN INDEX-TABLE SORT SO A SESSION'S  *
000960*                 LINES DO NOT HAVE TO BE PHYSICALLY MOVED.        *
000970*  03/30/11  SGH  WR479 CONVERTED ALL TABLE SUBSCRIPTS TO COMP.    *
000980*  06/02/15  DWB  WR534 ADDED THE WS-LIMIT WORKING-STORAGE ITEM     *
000990*                 THAT 3050-BUILD-INSTR-ORDER'S BUBBLE SORT HAD     *
001000*                 BEEN COMPUTING AGAINST WITHOUT EVER DECLARING -   *
001010*                 CARRIED OVER THE SAME FIELD FROM WHPATOPT'S COPY  *
001020*                 OF THIS SORT SO THE TWO STAY IN STEP.             *
001030*  06/19/15  DWB  WR541 ADDED SESSION PROGRESS % (4200-CALC-        *
001040*                 PROGRESS) AND INSTRUCTION ACCURACY % (6115-CALC-  *
001050*                 INSTR-METRICS).  DROPPED THE OLD QTY-PAIR         *
001060*                 REDEFINE OF WI-SHORT-PICK-REASON - IT OVERWROTE   *
001070*                 THE REASON TEXT THIS SAME WRITE-OUT IS SUPPOSED   *
001080*                 TO PRESERVE ON EVERY SHORT-PICKED LINE.  WHSESREC *
001090*                 AND WHINSREC GREW BY 3 AND 1 BYTES - SEE THE DCB  *
001100*                 CARDS ABOVE.                                      *
001110*  06/24/15  DWB  WR544 A CANCELLED SESSION WAS LEAVING ITS OPEN     *
001120*                 LINES BEHIND AT WHATEVER STATUS THEY WERE LAST AT -*
001130*                 ADDED 5150-CANCEL-OPEN-INSTRUCTIONS SO EVERY       *
001140*                 PENDING/IN-PROGRESS LINE ON A CANCELLED SESSION    *
001150*                 GOES TO CANCELLED TOO.  PICKED/SHORT-PICKED/       *
001160*                 SKIPPED LINES ARE LEFT AS THEY WERE.               *
001170********************************************************************
001180 ENVIRONMENT DIVISION.
001190 CONFIGURATION SECTION.
001200 SOURCE-COMPUTER. IBM-370.
001210 OBJECT-COMPUTER. IBM-370.
001220 SPECIAL-NAMES.
001230     C01 IS TOP-OF-FORM.
001240 INPUT-OUTPUT SECTION.
001250 FILE-CONTROL.
001260     SELECT PICK-SESSION-IN-FILE  ASSIGN TO WHSESIN
001270         FILE STATUS IS WH-SESS-IN-STATUS.
001280     SELECT PICK-SESSION-OUT-FILE ASSIGN TO WHSESOUT
001290         FILE STATUS IS WH-SESS-OUT-STATUS.
001300     SELECT PICK-INSTR-IN-FILE    ASSIGN TO WHINSIN
001310         FILE STATUS IS WH-INSTR-IN-STATUS.
001320     SELECT PICK-INSTR-OUT-FILE   ASSIGN TO WHINSOUT
001330         FILE STATUS IS WH-INSTR-OUT-STATUS.
001340     SELECT PICK-PATH-NODE-FILE   ASSIGN TO WHNODOUT
001350         FILE STATUS IS WH-NODE-OUT-STATUS.
001360     SELECT SESSION-SUMMARY-FILE  ASSIGN TO WHSUMOUT
001370         FILE STATUS IS WH-SUMM-OUT-STATUS.
001380 EJECT
001390********************************************************************
001400*                        DATA DIVISION                             *
001410********************************************************************
001420 DATA DIVISION.
001430 FILE SECTION.
001440 FD  PICK-SESSION-IN-FILE
001450     RECORDING MODE IS F
001460     BLOCK CONTAINS 0 RECORDS.
001470 01  SESS-IN-REC               PIC X(151).
001480 FD  PICK-SESSION-OUT-FILE
001490     RECORDING MODE IS F
001500     BLOCK CONTAINS 0 RECORDS.
001510 01  SESS-OUT-REC              PIC X(151).
001520 FD  PICK-INSTR-IN-FILE
001530     RECORDING MODE IS F
001540     BLOCK CONTAINS 0 RECORDS.
001550 01  INSTR-IN-REC              PIC X(202).
001560 FD  PICK-INSTR-OUT-FILE
001570     RECORDING MODE IS F
001580     BLOCK CONTAINS 0 RECORDS.
001590 01  INSTR-OUT-REC             PIC X(202).
001600 FD  PICK-PATH-NODE-FILE
001610     RECORDING MODE IS F
001620     BLOCK CONTAINS 0 RECORDS.
001630 01  NODE-OUT-REC              PIC X(76).
001640 FD  SESSION-SUMMARY-FILE
001650     RECORDING MODE IS F
001660     BLOCK CONTAINS 0 RECORDS.
001670 01  SUMMARY-OUT-REC           PIC X(59).
001680 EJECT
001690 WORKING-STORAGE SECTION.
001700 01  FILLER PIC X(32)
001710         VALUE 'WHPICRUN WORKING STORAGE BEGINS'.
001720     COPY WHWORKAR.
001730 EJECT
001740********************************************************************
001750*    ONE SESSION, ONE INSTRUCTION I/O AREA - REUSED RECORD BY      *
001760*    RECORD SINCE ONLY ONE SESSION IS EVER IN FLIGHT AT A TIME.    *
001770********************************************************************
001780     COPY WHSESREC.
001790     COPY WHINSREC.
001800     COPY WHNODREC.
001810     COPY WHSUMREC.
001820 EJECT
001830********************************************************************
001840*    IN-MEMORY PICK-LINE TABLE FOR THE SESSION CURRENTLY BEING     *
001850*    PROCESSED.  LOADED FROM PICK-INSTR-IN-FILE IN ORIGINAL FILE   *
001860*    ORDER; NEVER PHYSICALLY MOVED - WS-INSTR-ORDER CARRIES THE    *
001870*    PATH SEQUENCE AS A TABLE OF SUBSCRIPTS INSTEAD (WR403).       *
001880********************************************************************
001890 01  WH-INSTR-TABLE-AREA.
001900     05  WS-INSTR-COUNT        PIC S9(04) COMP VALUE 0.
001910     05  WH-INSTR-ENTRY OCCURS 300 TIMES
001920                               INDEXED BY TI-IDX.
001930         10  TI-INSTRUCTION-ID     PIC X(16).
001940         10  TI-ITEM-SKU           PIC X(20).
001950         10  TI-ITEM-DESCRIPTION   PIC X(40).
001960         10  TI-EXPECTED-QTY       PIC 9(05) COMP-3.
001970         10  TI-PICKED-QTY         PIC 9(05) COMP-3.
001980         10  TI-LOCATION.
001990             15  TI-LOC-AISLE      PIC X(04).
002000             15  TI-LOC-BAY        PIC X(04).
002010             15  TI-LOC-LEVEL      PIC X(04).
002020             15  TI-LOC-POSITION   PIC X(04).
002030         10  TI-ORDER-ID           PIC X(20).
002040         10  TI-INSTR-STATUS       PIC X(01).
002050             88  TI-STATUS-PENDING     VALUE 'P'.
002060             88  TI-STATUS-IN-PROGRESS VALUE 'I'.
002070             88  TI-STATUS-PICKED      VALUE 'K'.
002080             88  TI-STATUS-SHORT-PICKED VALUE 'S'.
002090             88  TI-STATUS-SKIPPED     VALUE 'Q'.
002100             88  TI-STATUS-CANCELLED   VALUE 'X'.
002110             88  TI-STATUS-COMPLETE    VALUE 'K' 'S' 'Q' 'X'.
002120         10  TI-SEQUENCE-NUMBER    PIC 9(04) COMP-3.
002130         10  TI-PRIORITY-CODE      PIC X(01).
002140         10  TI-WEIGHT             PIC 9(05)V9(02) COMP-3.
002150         10  TI-UOM                PIC X(04).
002160         10  TI-SHORT-PICK-REASON  PIC X(40).
002170*    PATH-ORDER SUBSCRIPT TABLE - WS-INSTR-ORDER (N) HOLDS THE      *
002180*    WH-INSTR-ENTRY SUBSCRIPT OF THE N-TH LINE IN WALK SEQUENCE.   *
002190     05  WS-INSTR-ORDER OCCURS 300 TIMES
002200                               PIC S9(04) COMP.
002210     05  FILLER                PIC X(10) VALUE SPACES.
002220 EJECT
002230********************************************************************
002240*    ORIGINAL (PRE-OPTIMIZE) LOCATION SNAPSHOT - USED ONLY FOR     *
002250*    THE SEQUENTIAL-MODE SAVINGS CALCULATION AT SESSION-COMPLETE.  *
002260********************************************************************
002270 01  WH-ORIG-LOC-AREA.
002280     05  WH-ORIG-LOC-ENTRY OCCURS 300 TIMES
002290                               INDEXED BY OL-IDX.
002300         10  OL-AISLE          PIC X(04).
002310         10  OL-BAY            PIC X(04).
002320         10  OL-LEVEL          PIC X(04).
002330         10  OL-POSITION       PIC X(04).
002340     05  FILLER                PIC X(10) VALUE SPACES.
002350 EJECT
002360********************************************************************
002370*    ONE-ACTIVE-SESSION-PER-WORKER TRACKING TABLE (WR241)          *
002380********************************************************************
002390 01  WH-ACTIVE-WORKER-AREA.
002400     05  WS-ACTIVE-WORKER-COUNT  PIC S9(04) COMP VALUE 0.
002410     05  WS-ACTIVE-WORKER-TABLE OCCURS 300 TIMES
002420                               INDEXED BY AW-IDX.
002430         10  AW-WORKER-ID          PIC X(12).
002440     05  FILLER                PIC X(10) VALUE SPACES.
002450 EJECT
002460********************************************************************
002470*    RUN-TIME WORK AREA                                            *
002480********************************************************************
002490 01  RUN-ARITH-WORK-AREA.
002500     05  WS-I                  PIC S9(04) COMP VALUE 0.
002510     05  WS-J                  PIC S9(04) COMP VALUE 0.
002520     05  WS-PASS               PIC S9(04) COMP VALUE 0.
002530     05  WS-LIMIT              PIC S9(04) COMP VALUE 0.
002540     05  WS-INNER-LIMIT        PIC S9(04) COMP VALUE 0.
002550     05  WS-HOLD-SUB           PIC S9(04) COMP VALUE 0.
002560     05  WS-SWAP-TEMP          PIC S9(04) COMP VALUE 0.
002570     05  WS-SESS-CURR-INDEX    PIC S9(04) COMP VALUE 0.
002580     05  WS-SESS-PTR-SUB       PIC S9(04) COMP VALUE 0.
002590     05  WS-ALL-DISPOSED-SW    PIC X(01) VALUE 'N'.
002600         88  WS-ALL-DISPOSED       VALUE 'Y'.
002610     05  WS-CREATE-VALID-SW    PIC X(01) VALUE 'Y'.
002620         88  WS-CREATE-IS-VALID    VALUE 'Y'.
002630     05  WS-FAIL-REASON        PIC X(40) VALUE SPACES.
002640     05  WS-DISTINCT-ORDER-CNT PIC S9(04) COMP VALUE 0.
002650     05  WS-DUP-ORDER-SW       PIC X(01) VALUE 'N'.
002660         88  WS-ORDER-IS-DUP       VALUE 'Y'.
002670     05  WS-WORKER-FOUND-SW    PIC X(01) VALUE 'N'.
002680         88  WS-WORKER-IS-FOUND    VALUE 'Y'.
002690     05  WS-SUM-EXPECTED-QTY   PIC S9(07) COMP-3 VALUE 0.
002700     05  WS-SUM-PICKED-QTY     PIC S9(07) COMP-3 VALUE 0.
002710     05  WS-COMPLETED-CNT      PIC S9(04) COMP VALUE 0.
002720     05  WS-SHORT-PICK-CNT     PIC S9(04) COMP VALUE 0.
002730     05  WS-ACCURACY-PCT       PIC S9(03)V9(01) COMP-3 VALUE 0.
002740     05  WS-SEQUENTIAL-DIST    PIC 9(07)V9(02) COMP-3 VALUE 0.
002750     05  WS-SAVINGS-PCT        PIC S9(03)V9(01) COMP-3 VALUE 0.
002760     05  WS-CT-COMPLETED-TOTAL PIC S9(07) COMP-3 VALUE 0.
002770     05  WS-CT-SHORT-TOTAL     PIC S9(07) COMP-3 VALUE 0.
002780     05  WS-INSTR-EOF-SW       PIC X(01) VALUE 'N'.
002790         88  WS-INSTR-IN-EXHAUSTED VALUE 'Y'.
002800     05  FILLER                PIC X(16) VALUE SPACES.
002810 EJECT
002820********************************************************************
002830*    PARAMETERS PASSED TO WHSTRAT0                                 *
002840********************************************************************
002850 01  STRAT0-PARM-AREA.
002860     05  SP-STRATEGY-CODE      PIC X(01).
002870     05  SP-REQUIRES-CART      PIC X(01).
002880     05  SP-REQUIRES-PUTWALL   PIC X(01).
002890     05  SP-STRATEGY-VALID     PIC X(01).
002900         88  SP-IS-VALID           VALUE 'Y'.
002910     05  SP-MAX-ORDERS         PIC 9(04).
002920     05  FILLER                PIC X(10).
002930 EJECT
002940********************************************************************
002950*    PARAMETERS PASSED TO WHPATOPT - SAME SHAPE AS WHPATOPT'S OWN  *
002960*    LINKAGE SECTION SO THE CALL LINES UP FIELD FOR FIELD.         *
002970********************************************************************
002980 01  PATOPT-PARM-AREA.
002990     05  PP-MODE               PIC X(01).
003000     05  PP-INSTR-COUNT        PIC 9(04) COMP.
003010     05  PP-START-LOCATION.
003020         10  PP-START-AISLE        PIC X(04).
003030         10  PP-START-BAY          PIC X(04).
003040         10  PP-START-LEVEL        PIC X(04).
003050         10  PP-START-POSITION     PIC X(04).
003060     05  PP-START-NULL-SW      PIC X(01).
003070     05  PP-TOTAL-DISTANCE     PIC 9(07)V9(02) COMP-3.
003080     05  PP-DURATION-SECS      PIC 9(07) COMP-3.
003090     05  PP-ALGORITHM-CODE     PIC X(01).
003100     05  PP-INSTR-TABLE OCCURS 300 TIMES
003110                               INDEXED BY PP-TI-IDX.
003120         10  PP-TI-INSTRUCTION-ID  PIC X(16).
003130         10  PP-TI-LOCATION.
003140             15  PP-TI-AISLE       PIC X(04).
003150             15  PP-TI-BAY         PIC X(04).
003160             15  PP-TI-LEVEL       PIC X(04).
003170             15  PP-TI-POSITION    PIC X(04).
003180         10  PP-TI-SEQUENCE-NUMBER PIC 9(04) COMP-3.
003190     05  PP-NODE-TABLE OCCURS 300 TIMES
003200                               INDEXED BY PP-PN-IDX.
003210         10  PP-PN-INSTRUCTION-ID  PIC X(16).
003220         10  PP-PN-LOCATION.
003230             15  PP-PN-AISLE       PIC X(04).
003240             15  PP-PN-BAY         PIC X(04).
003250             15  PP-PN-LEVEL       PIC X(04).
003260             15  PP-PN-POSITION    PIC X(04).
003270         10  PP-PN-SEQUENCE-NUMBER PIC 9(04) COMP-3.
003280         10  PP-PN-DISTANCE-FROM-PREV PIC 9(07)V9(02) COMP-3.
003290     05  FILLER                PIC X(10).
003300 01  FILLER PIC X(32)
003310         VALUE 'WHPICRUN WORKING STORAGE ENDS  '.
003320 EJECT
003330********************************************************************
003340*                        PROCEDURE DIVISION                        *
003350********************************************************************
003360 PROCEDURE DIVISION.
003370 0000-CONTROL-PROCESS.
003380     PERFORM 1000-INITIALIZATION THRU 1099-INITIALIZATION-EXIT.
003390     PERFORM 1100-OPEN-FILES THRU 1199-OPEN-FILES-EXIT.
003400     PERFORM 2000-MAIN-PROCESS THRU 2099-MAIN-PROCESS-EXIT
003410         UNTIL WH-END-OF-FILE.
003420     PERFORM EOJ9000-CLOSE-FILES THRU EOJ9999-EXIT.
003430     GOBACK.
003440 EJECT
003450********************************************************************
003460*    1000 - INITIALIZATION / OPEN                                  *
003470********************************************************************
003480 1000-INITIALIZATION.
003490     ACCEPT WH-RUN-DATE-6 FROM DATE.
003500     INITIALIZE WH-RUN-COUNTERS.
003510     MOVE 0 TO WS-ACTIVE-WORKER-COUNT.
003520 1099-INITIALIZATION-EXIT.
003530     EXIT.
003540 1100-OPEN-FILES.
003550     OPEN INPUT  PICK-SESSION-IN-FILE
003560                 PICK-INSTR-IN-FILE.
003570     OPEN OUTPUT PICK-SESSION-OUT-FILE
003580                 PICK-INSTR-OUT-FILE
003590                 PICK-PATH-NODE-FILE
003600                 SESSION-SUMMARY-FILE.
003610     IF NOT WH-SESS-IN-OK OR NOT WH-INSTR-IN-OK
003620         MOVE 'OPEN ERROR ON AN INPUT FILE' TO WH-ERROR-MSG
003630         GO TO EOJ9900-ABEND
003640     END-IF.
003650     MOVE 'N' TO WS-INSTR-EOF-SW.
003660     PERFORM 2220-READ-NEXT-INSTRUCTION
003670         THRU 2229-READ-NEXT-INSTRUCTION-EXIT.
003680 1199-OPEN-FILES-EXIT.
003690     EXIT.
003700 EJECT
003710********************************************************************
003720*    2000 - MAIN PROCESS - ONE ITERATION PER PICK-SESSION RECORD   *
003730********************************************************************
003740 2000-MAIN-PROCESS.
003750     PERFORM 2100-READ-NEXT-SESSION THRU 2199-READ-NEXT-SESSION-EXIT.
003760     IF NOT WH-END-OF-FILE
003770         PERFORM 2200-PROCESS-SESSION THRU 2299-PROCESS-SESSION-EXIT
003780     END-IF.
003790 2099-MAIN-PROCESS-EXIT.
003800     EXIT.
003810 2100-READ-NEXT-SESSION.
003820     READ PICK-SESSION-IN-FILE INTO WH-SESSION-RECORD
003830         AT END
003840             SET WH-END-OF-FILE TO TRUE
003850             GO TO 2199-READ-NEXT-SESSION-EXIT
003860     END-READ.
003870     IF NOT WH-SESS-IN-OK
003880         MOVE 'READ ERROR ON PICK-SESSION-IN' TO WH-ERROR-MSG
003890         GO TO EOJ9900-ABEND
003900     END-IF.
003910 2199-READ-NEXT-SESSION-EXIT.
003920     EXIT.
003930 EJECT
003940 2200-PROCESS-SESSION.
003950     ADD 1 TO WH-TOT-SESSIONS-READ.
003960     MOVE WS-CURRENT-INSTR-INDEX TO WS-SESS-CURR-INDEX.
003970     PERFORM 2210-LOAD-INSTRUCTIONS
003980         THRU 2219-LOAD-INSTRUCTIONS-EXIT.
003990     IF WS-CANCEL-REASON NOT = SPACES
004000             AND NOT WS-STATUS-TERMINAL
004010         PERFORM 5100-CANCEL-SESSION THRU 5199-CANCEL-SESSION-EXIT
004020         GO TO 2280-PROCESS-SESSION-FINISH
004030     END-IF.
004040     IF WS-STATUS-CREATED
004050         PERFORM 3000-VALIDATE-AND-START
004060             THRU 3099-VALIDATE-AND-START-EXIT
004070     END-IF.
004080     IF WS-STATUS-IN-PROGRESS
004090         PERFORM 4000-DISPOSITION-SWEEP
004100             THRU 4099-DISPOSITION-SWEEP-EXIT
004110         PERFORM 4100-ADVANCE-POINTER THRU 4199-ADVANCE-POINTER-EXIT
004120         IF WS-STATUS-IN-PROGRESS
004130                 AND WS-SESS-CURR-INDEX NOT LESS THAN
004140                     WS-INSTRUCTION-COUNT
004150             PERFORM 5200-COMPLETE-SESSION
004160                 THRU 5299-COMPLETE-SESSION-EXIT
004170         END-IF
004180     END-IF.
004190 2280-PROCESS-SESSION-FINISH.
004200     IF WS-STATUS-IN-PROGRESS OR WS-STATUS-PAUSED
004210         PERFORM 2400-MARK-WORKER-ACTIVE
004220             THRU 2499-MARK-WORKER-ACTIVE-EXIT
004230     END-IF.
004240     PERFORM 4200-CALC-PROGRESS THRU 4200-CALC-PROGRESS-EXIT.
004250     MOVE WS-SESS-CURR-INDEX TO WS-CURRENT-INSTR-INDEX.
004260     PERFORM 6000-WRITE-SESSION-OUT THRU 6099-WRITE-SESSION-OUT-EXIT.
004270     PERFORM 6100-WRITE-INSTR-OUT THRU 6199-WRITE-INSTR-OUT-EXIT.
004280 2299-PROCESS-SESSION-EXIT.
004290     EXIT.
004300 EJECT
004310********************************************************************
004320*    2210 - LOAD ONE SESSION'S PICK LINES FROM THE PICK-INSTR-IN   *
004330*    OLD MASTER, MATCHING ON SESSION-ID.  RELIES ON THE BUFFERED   *
004340*    READ-AHEAD IN WH-INSTRUCTION-RECORD PRIMED BY 1100-OPEN-FILES.     *
004350********************************************************************
004360 2210-LOAD-INSTRUCTIONS.
004370     MOVE 0 TO WS-INSTR-COUNT.
004380     PERFORM 2211-LOAD-ONE-INSTR THRU 2211-LOAD-ONE-INSTR-EXIT
004390         UNTIL WS-INSTR-IN-EXHAUSTED
004400         OR WI-SESSION-ID NOT = WS-SESSION-ID.
004410 2219-LOAD-INSTRUCTIONS-EXIT.
004420     EXIT.
004430 2211-LOAD-ONE-INSTR.
004440     ADD 1 TO WS-INSTR-COUNT.
004450     SET TI-IDX TO WS-INSTR-COUNT.
004460     SET OL-IDX TO WS-INSTR-COUNT.
004470     MOVE WI-INSTRUCTION-ID    TO TI-INSTRUCTION-ID (TI-IDX).
004480     MOVE WI-ITEM-SKU          TO TI-ITEM-SKU (TI-IDX).
004490     MOVE WI-ITEM-DESCRIPTION  TO TI-ITEM-DESCRIPTION (TI-IDX).
004500     MOVE WI-EXPECTED-QTY      TO TI-EXPECTED-QTY (TI-IDX).
004510     MOVE WI-PICKED-QTY        TO TI-PICKED-QTY (TI-IDX).
004520     MOVE WI-LOCATION          TO TI-LOCATION (TI-IDX).
004530     MOVE WI-LOCATION          TO WH-ORIG-LOC-ENTRY (OL-IDX).
004540     MOVE WI-ORDER-ID          TO TI-ORDER-ID (TI-IDX).
004550     MOVE WI-INSTR-STATUS      TO TI-INSTR-STATUS (TI-IDX).
004560     MOVE WI-SEQUENCE-NUMBER   TO TI-SEQUENCE-NUMBER (TI-IDX).
004570     MOVE WI-PRIORITY-CODE     TO TI-PRIORITY-CODE (TI-IDX).
004580     MOVE WI-WEIGHT            TO TI-WEIGHT (TI-IDX).
004590     MOVE WI-UOM               TO TI-UOM (TI-IDX).
004600     MOVE WI-SHORT-PICK-REASON TO TI-SHORT-PICK-REASON (TI-IDX).
004610     MOVE WS-INSTR-COUNT       TO WS-INSTR-ORDER (WS-INSTR-COUNT).
004620     PERFORM 2220-READ-NEXT-INSTRUCTION
004630         THRU 2229-READ-NEXT-INSTRUCTION-EXIT.
004640 2211-LOAD-ONE-INSTR-EXIT.
004650     EXIT.
004660 EJECT
004670 2220-READ-NEXT-INSTRUCTION.
004680     IF WS-INSTR-IN-EXHAUSTED
004690         GO TO 2229-READ-NEXT-INSTRUCTION-EXIT
004700     END-IF.
004710     READ PICK-INSTR-IN-FILE INTO WH-INSTRUCTION-RECORD
004720         AT END
004730             SET WS-INSTR-IN-EXHAUSTED TO TRUE
004740             GO TO 2229-READ-NEXT-INSTRUCTION-EXIT
004750     END-READ.
004760     IF NOT WH-INSTR-IN-OK
004770         MOVE 'READ ERROR ON PICK-INSTR-IN' TO WH-ERROR-MSG
004780         GO TO EOJ9900-ABEND
004790     END-IF.
004800 2229-READ-NEXT-INSTRUCTION-EXIT.
004810     EXIT.
004820 EJECT
004830********************************************************************
004840*    2300/2400 - ONE-ACTIVE-SESSION-PER-WORKER TRACKING (WR241)    *
004850********************************************************************
004860 2300-CHECK-WORKER-ACTIVE.
004870     MOVE 'N' TO WS-WORKER-FOUND-SW.
004880     MOVE 1 TO WS-I.
004890     PERFORM 2310-TEST-ONE-WORKER THRU 2319-TEST-ONE-WORKER-EXIT
004900         UNTIL WS-I > WS-ACTIVE-WORKER-COUNT
004910         OR WS-WORKER-IS-FOUND.
004920 2399-CHECK-WORKER-ACTIVE-EXIT.
004930     EXIT.
004940 2310-TEST-ONE-WORKER.
004950     SET AW-IDX TO WS-I.
004960     IF AW-WORKER-ID (AW-IDX) = WS-WORKER-ID
004970         MOVE 'Y' TO WS-WORKER-FOUND-SW
004980     END-IF.
004990     ADD 1 TO WS-I.
005000 2319-TEST-ONE-WORKER-EXIT.
005010     EXIT.
005020 2400-MARK-WORKER-ACTIVE.
005030     IF WS-ACTIVE-WORKER-COUNT < 300
005040         ADD 1 TO WS-ACTIVE-WORKER-COUNT
005050         SET AW-IDX TO WS-ACTIVE-WORKER-COUNT
005060         MOVE WS-WORKER-ID TO AW-WORKER-ID (AW-IDX)
005070     END-IF.
005080 2499-MARK-WORKER-ACTIVE-EXIT.
005090     EXIT.
005100 EJECT
005110********************************************************************
005120*    3000 - CREATE VALIDATION AND SESSION START                     *
005130********************************************************************
005140 3000-VALIDATE-AND-START.
005150     MOVE 'Y' TO WS-CREATE-VALID-SW.
005160     MOVE SPACES TO WS-FAIL-REASON.
005170     PERFORM 2300-CHECK-WORKER-ACTIVE THRU 2399-CHECK-WORKER-ACTIVE-EXIT.
005180     IF WS-WORKER-IS-FOUND
005190         MOVE 'N' TO WS-CREATE-VALID-SW
005200         MOVE 'WORKER ALREADY HAS ACTIVE SESSION' TO WS-FAIL-REASON
005210     END-IF.
005220     IF WS-CREATE-IS-VALID
005230         PERFORM 3010-VALIDATE-INSTR-LIST
005240             THRU 3019-VALIDATE-INSTR-LIST-EXIT
005250     END-IF.
005260     IF WS-CREATE-IS-VALID
005270         PERFORM 3020-CHECK-STRATEGY THRU 3029-CHECK-STRATEGY-EXIT
005280     END-IF.
005290     IF WS-CREATE-IS-VALID
005300         PERFORM 3030-COUNT-DISTINCT-ORDERS
005310             THRU 3039-COUNT-DISTINCT-ORDERS-EXIT
005320         IF WS-DISTINCT-ORDER-CNT > SP-MAX-ORDERS
005330             MOVE 'N' TO WS-CREATE-VALID-SW
005340             MOVE 'TOO MANY DISTINCT ORDERS FOR STRATEGY'
005350                 TO WS-FAIL-REASON
005360         END-IF
005370     END-IF.
005380     IF NOT WS-CREATE-IS-VALID
005390         PERFORM 3100-FAIL-SESSION THRU 3199-FAIL-SESSION-EXIT
005400         GO TO 3099-VALIDATE-AND-START-EXIT
005410     END-IF.
005420     PERFORM 3040-CALL-OPTIMIZER THRU 3049-CALL-OPTIMIZER-EXIT.
005430     PERFORM 3050-BUILD-INSTR-ORDER THRU 3059-BUILD-INSTR-ORDER-EXIT.
005440     PERFORM 3070-WRITE-NODE-RECORDS THRU 3079-WRITE-NODE-RECORDS-EXIT.
005450     SET WS-STATUS-IN-PROGRESS TO TRUE.
005460     MOVE 0 TO WS-SESS-CURR-INDEX.
005470 3099-VALIDATE-AND-START-EXIT.
005480     EXIT.
005490 EJECT
005500********************************************************************
005510*    3010 - NON-EMPTY LIST / NON-NULL FIELD VALIDATION              *
005520********************************************************************
005530 3010-VALIDATE-INSTR-LIST.
005540     IF WS-INSTR-COUNT = ZERO
005550         MOVE 'N' TO WS-CREATE-VALID-SW
005560         MOVE 'NO PICK LINES FOR THIS SESSION' TO WS-FAIL-REASON
005570         GO TO 3019-VALIDATE-INSTR-LIST-EXIT
005580     END-IF.
005590     MOVE 1 TO WS-I.
005600     PERFORM 3011-TEST-ONE-LINE THRU 3011-TEST-ONE-LINE-EXIT
005610         UNTIL WS-I > WS-INSTR-COUNT
005620         OR NOT WS-CREATE-IS-VALID.
005630 3019-VALIDATE-INSTR-LIST-EXIT.
005640     EXIT.
005650 3011-TEST-ONE-LINE.
005660     SET TI-IDX TO WS-I.
005670     IF TI-EXPECTED-QTY (TI-IDX) = ZERO
005680             OR TI-INSTRUCTION-ID (TI-IDX) = SPACES
005690             OR TI-ITEM-SKU (TI-IDX) = SPACES
005700         MOVE 'N' TO WS-CREATE-VALID-SW
005710         MOVE 'A PICK LINE HAS A NULL FIELD OR ZERO QTY'
005720             TO WS-FAIL-REASON
005730     END-IF.
005740     ADD 1 TO WS-I.
005750 3011-TEST-ONE-LINE-EXIT.
005760     EXIT.
005770 EJECT
005780********************************************************************
005790*    3020 - STRATEGY LOOKUP (WHSTRAT0)                              *
005800********************************************************************
005810 3020-CHECK-STRATEGY.
005820     MOVE WS-STRATEGY-CODE TO SP-STRATEGY-CODE.
005830     CALL 'WHSTRAT0' USING STRAT0-PARM-AREA.
005840     IF NOT SP-IS-VALID
005850         MOVE 'N' TO WS-CREATE-VALID-SW
005860         MOVE 'UNKNOWN PICK STRATEGY CODE' TO WS-FAIL-REASON
005870     END-IF.
005880 3029-CHECK-STRATEGY-EXIT.
005890     EXIT.
005900 EJECT
005910********************************************************************
005920*    3030 - DISTINCT ORDER COUNT (FOR THE STRATEGY'S MAX-ORDERS     *
005930*    LIMIT) - CLASSIC NESTED-TABLE SCAN, TABLE IS SMALL ENOUGH      *
005940*    THAT AN N-SQUARED COMPARE COSTS NOTHING MEASURABLE.            *
005950********************************************************************
005960 3030-COUNT-DISTINCT-ORDERS.
005970     MOVE 0 TO WS-DISTINCT-ORDER-CNT.
005980     MOVE 1 TO WS-I.
005990     PERFORM 3031-TEST-ONE-ORDER THRU 3031-TEST-ONE-ORDER-EXIT
006000         UNTIL WS-I > WS-INSTR-COUNT.
006010 3039-COUNT-DISTINCT-ORDERS-EXIT.
006020     EXIT.
006030 3031-TEST-ONE-ORDER.
006040     MOVE 'N' TO WS-DUP-ORDER-SW.
006050     IF WS-I > 1
006060         MOVE 1 TO WS-J
006070         PERFORM 3032-COMPARE-EARLIER-ORDER
006080             THRU 3032-COMPARE-EARLIER-ORDER-EXIT
006090             UNTIL WS-J >= WS-I
006100             OR WS-ORDER-IS-DUP
006110     END-IF.
006120     IF NOT WS-ORDER-IS-DUP
006130         ADD 1 TO WS-DISTINCT-ORDER-CNT
006140     END-IF.
006150     ADD 1 TO WS-I.
006160 3031-TEST-ONE-ORDER-EXIT.
006170     EXIT.
006180 3032-COMPARE-EARLIER-ORDER.
006190     IF TI-ORDER-ID (WS-I) = TI-ORDER-ID (WS-J)
006200         MOVE 'Y' TO WS-DUP-ORDER-SW
006210     END-IF.
006220     ADD 1 TO WS-J.
006230 3032-COMPARE-EARLIER-ORDER-EXIT.
006240     EXIT.
006250 EJECT
006260********************************************************************
006270*    3040 - CALL WHPATOPT MODE 'O' TO BUILD THE WALK SEQUENCE       *
006280********************************************************************
006290 3040-CALL-OPTIMIZER.
006300     MOVE 'O' TO PP-MODE.
006310     MOVE WS-INSTR-COUNT TO PP-INSTR-COUNT.
006320     MOVE SPACES TO PP-START-LOCATION.
006330     MOVE 'Y' TO PP-START-NULL-SW.
006340     MOVE 1 TO WS-I.
006350     PERFORM 3041-LOAD-ONE-PARM-LINE
006360         THRU 3041-LOAD-ONE-PARM-LINE-EXIT
006370         UNTIL WS-I > WS-INSTR-COUNT.
006380     CALL 'WHPATOPT' USING PATOPT-PARM-AREA.
006390     MOVE PP-TOTAL-DISTANCE  TO WS-TOTAL-DISTANCE.
006400     MOVE PP-DURATION-SECS   TO WS-EST-DURATION-SECS.
006410     MOVE PP-ALGORITHM-CODE  TO WS-ALGORITHM-CODE.
006420     MOVE 1 TO WS-I.
006430     PERFORM 3042-STORE-ONE-SEQ-NBR
006440         THRU 3042-STORE-ONE-SEQ-NBR-EXIT
006450         UNTIL WS-I > WS-INSTR-COUNT.
006460 3049-CALL-OPTIMIZER-EXIT.
006470     EXIT.
006480 3041-LOAD-ONE-PARM-LINE.
006490     SET TI-IDX TO WS-I.
006500     SET PP-TI-IDX TO WS-I.
006510     MOVE TI-INSTRUCTION-ID (TI-IDX)
006520         TO PP-TI-INSTRUCTION-ID (PP-TI-IDX).
006530     MOVE TI-LOCATION (TI-IDX) TO PP-TI-LOCATION (PP-TI-IDX).
006540     ADD 1 TO WS-I.
006550 3041-LOAD-ONE-PARM-LINE-EXIT.
006560     EXIT.
006570 3042-STORE-ONE-SEQ-NBR.
006580     SET TI-IDX TO WS-I.
006590     SET PP-TI-IDX TO WS-I.
006600     MOVE PP-TI-SEQUENCE-NUMBER (PP-TI-IDX)
006610         TO TI-SEQUENCE-NUMBER (TI-IDX).
006620     ADD 1 TO WS-I.
006630 3042-STORE-ONE-SEQ-NBR-EXIT.
006640     EXIT.
006650 EJECT
006660********************************************************************
006670*    3050 - BUILD AND SORT THE PATH-ORDER SUBSCRIPT TABLE BY THE   *
006680*    SEQUENCE NUMBERS WHPATOPT JUST ASSIGNED (WR403 - AN INDEX     *
006690*    SORT, NOT A PHYSICAL RE-SORT OF THE INSTRUCTION TABLE).       *
006700********************************************************************
006710 3050-BUILD-INSTR-ORDER.
006720     MOVE 1 TO WS-I.
006730     PERFORM 3051-RESET-ONE-ORDER THRU 3051-RESET-ONE-ORDER-EXIT
006740         UNTIL WS-I > WS-INSTR-COUNT.
006750     MOVE WS-INSTR-COUNT TO WS-LIMIT.
006760     PERFORM 3052-BUBBLE-PASS THRU 3052-BUBBLE-PASS-EXIT
006770         VARYING WS-PASS FROM 1 BY 1
006780         UNTIL WS-PASS >= WS-LIMIT.
006790 3059-BUILD-INSTR-ORDER-EXIT.
006800     EXIT.
006810 3051-RESET-ONE-ORDER.
006820     MOVE WS-I TO WS-INSTR-ORDER (WS-I).
006830     ADD 1 TO WS-I.
006840 3051-RESET-ONE-ORDER-EXIT.
006850     EXIT.
006860 3052-BUBBLE-PASS.
006870     COMPUTE WS-INNER-LIMIT = WS-LIMIT - WS-PASS.
006880     MOVE 1 TO WS-J.
006890     PERFORM 3053-BUBBLE-COMPARE THRU 3053-BUBBLE-COMPARE-EXIT
006900         UNTIL WS-J > WS-INNER-LIMIT.
006910 3052-BUBBLE-PASS-EXIT.
006920     EXIT.
006930 3053-BUBBLE-COMPARE.
006940     SET TI-IDX TO WS-INSTR-ORDER (WS-J).
006950     COMPUTE WS-HOLD-SUB = WS-J + 1.
006960     SET PP-TI-IDX TO WS-INSTR-ORDER (WS-HOLD-SUB).
006970     IF TI-SEQUENCE-NUMBER (TI-IDX)
006980             > PP-TI-SEQUENCE-NUMBER (PP-TI-IDX)
006990         PERFORM 3054-SWAP-ORDER-ENTRY
007000             THRU 3054-SWAP-ORDER-ENTRY-EXIT
007010     END-IF.
007020     ADD 1 TO WS-J.
007030 3053-BUBBLE-COMPARE-EXIT.
007040     EXIT.
007050 3054-SWAP-ORDER-ENTRY.
007060     COMPUTE WS-HOLD-SUB = WS-J + 1.
007070     MOVE WS-INSTR-ORDER (WS-J) TO WS-SWAP-TEMP.
007080     MOVE WS-INSTR-ORDER (WS-HOLD-SUB) TO WS-INSTR-ORDER (WS-J).
007090     MOVE WS-SWAP-TEMP TO WS-INSTR-ORDER (WS-HOLD-SUB).
007100 3054-SWAP-ORDER-ENTRY-EXIT.
007110     EXIT.
007120 EJECT
007130********************************************************************
007140*    3070 - WRITE THE PATH-NODE RECORDS FOR A JUST-STARTED SESSION *
007150*    (FINAL WALK ORDER, AS RETURNED BY WHPATOPT MODE 'O')          *
007160********************************************************************
007170 3070-WRITE-NODE-RECORDS.
007180     MOVE 1 TO WS-I.
007190     PERFORM 3071-WRITE-ONE-NODE THRU 3071-WRITE-ONE-NODE-EXIT
007200         UNTIL WS-I > WS-INSTR-COUNT.
007210 3079-WRITE-NODE-RECORDS-EXIT.
007220     EXIT.
007230 3071-WRITE-ONE-NODE.
007240     SET PP-PN-IDX TO WS-I.
007250     MOVE PP-PN-INSTRUCTION-ID (PP-PN-IDX) TO PN-INSTRUCTION-ID.
007260     MOVE WS-SESSION-ID TO PN-SESSION-ID.
007270     MOVE PP-PN-LOCATION (PP-PN-IDX) TO PN-NODE-LOCATION.
007280     MOVE PP-PN-SEQUENCE-NUMBER (PP-PN-IDX) TO PN-SEQUENCE-NUMBER.
007290     MOVE PP-PN-DISTANCE-FROM-PREV (PP-PN-IDX)
007300         TO PN-DISTANCE-FROM-PREV.
007310     WRITE NODE-OUT-REC FROM WH-PATH-NODE-RECORD.
007320     IF NOT WH-NODE-OUT-OK
007330         MOVE 'WRITE ERROR ON PICK-PATH-NODE-FILE' TO WH-ERROR-MSG
007340         GO TO EOJ9900-ABEND
007350     END-IF.
007360     ADD 1 TO WS-I.
007370 3071-WRITE-ONE-NODE-EXIT.
007380     EXIT.
007390 EJECT
007400********************************************************************
007410*    3100 - CREATE VALIDATION FAILED - SESSION GOES STRAIGHT TO     *
007420*    FAILED WITHOUT EVER STARTING.                                  *
007430********************************************************************
007440 3100-FAIL-SESSION.
007450     SET WS-STATUS-FAILED TO TRUE.
007460     MOVE WS-FAIL-REASON TO WS-CANCEL-REASON.
007470     ADD 1 TO WH-TOT-SESSIONS-REJECTED.
007480     MOVE 0 TO WS-COMPLETED-CNT.
007490     MOVE 0 TO WS-SHORT-PICK-CNT.
007500     MOVE 0 TO WS-ACCURACY-PCT.
007510     MOVE 0 TO WS-SAVINGS-PCT.
007520     PERFORM 5300-EMIT-SESSION-SUMMARY
007530         THRU 5399-EMIT-SESSION-SUMMARY-EXIT.
007540 3199-FAIL-SESSION-EXIT.
007550     EXIT.
007560 EJECT
007570********************************************************************
007580*    4000 - DISPOSITION SWEEP - WALKS THE IN-MEMORY LINE TABLE ONE  *
007590*    TIME PER SESSION, APPLYING THE RF SCAN RESULT CARRIED ON EACH  *
007600*    OPEN LINE.  PICKED-QTY AND SHORT-PICK-REASON ON THE INBOUND    *
007610*    PICK-INSTR-IN RECORD ARE THE SCAN RESULT, NOT A STORED FIELD - *
007620*    A LINE WITH BOTH BLANK/ZERO SIMPLY WASN'T TOUCHED THIS PASS.   *
007630*    THE LINE-LEVEL CANCEL RULE IS NOT DISPATCHED FROM HERE - 2200  *
007640*    ROUTES A SESSION CARRYING A CANCEL REASON TO 5100 BEFORE THIS  *
007650*    SWEEP EVER RUNS, AND 5150 CANCELS THE OPEN LINES DIRECTLY.     *
007660********************************************************************
007670 4000-DISPOSITION-SWEEP.
007680     MOVE 1 TO WS-I.
007690     PERFORM 4010-SWEEP-ONE-INSTRUCTION
007700         THRU 4019-SWEEP-ONE-INSTRUCTION-EXIT
007710         UNTIL WS-I > WS-INSTR-COUNT.
007720 4099-DISPOSITION-SWEEP-EXIT.
007730     EXIT.
007740 4010-SWEEP-ONE-INSTRUCTION.
007750     SET TI-IDX TO WS-I.
007760     IF TI-STATUS-COMPLETE (TI-IDX)
007770         GO TO 4018-SWEEP-ONE-INSTRUCTION-BUMP
007780     END-IF.
007790     IF TI-SHORT-PICK-REASON (TI-IDX) NOT = SPACES
007800             AND TI-PICKED-QTY (TI-IDX) > 0
007810             AND TI-PICKED-QTY (TI-IDX) < TI-EXPECTED-QTY (TI-IDX)
007820         PERFORM 4030-SHORT-PICK-RULE
007830             THRU 4039-SHORT-PICK-RULE-EXIT
007840         GO TO 4018-SWEEP-ONE-INSTRUCTION-BUMP
007850     END-IF.
007860     IF TI-PICKED-QTY (TI-IDX) > 0
007870         PERFORM 4020-CONFIRM-PICK-RULE
007880             THRU 4029-CONFIRM-PICK-RULE-EXIT
007890         GO TO 4018-SWEEP-ONE-INSTRUCTION-BUMP
007900     END-IF.
007910     IF TI-SHORT-PICK-REASON (TI-IDX) NOT = SPACES
007920         PERFORM 4040-SKIP-RULE THRU 4049-SKIP-RULE-EXIT
007930     END-IF.
007940 4018-SWEEP-ONE-INSTRUCTION-BUMP.
007950     ADD 1 TO WS-I.
007960 4019-SWEEP-ONE-INSTRUCTION-EXIT.
007970     EXIT.
007980 EJECT
007990********************************************************************
008000*    4020 - CONFIRM-PICK RULE.  QTY OVER THE EXPECTED QUANTITY IS   *
008010*    REJECTED (LEFT UNCHANGED FOR CORRECTION AND RE-SUBMISSION ON   *
008020*    THE NEXT RUN).  A FULL-QUANTITY PICK GOES PICKED, ALL OTHER    *
008030*    PICKS GO SHORT-PICKED - SEE WR151.                            *
008040********************************************************************
008050 4020-CONFIRM-PICK-RULE.
008060     IF TI-PICKED-QTY (TI-IDX) > TI-EXPECTED-QTY (TI-IDX)
008070         GO TO 4029-CONFIRM-PICK-RULE-EXIT
008080     END-IF.
008090     IF TI-STATUS-PENDING (TI-IDX)
008100         SET TI-STATUS-IN-PROGRESS (TI-IDX) TO TRUE
008110     END-IF.
008120     IF TI-PICKED-QTY (TI-IDX) = TI-EXPECTED-QTY (TI-IDX)
008130         SET TI-STATUS-PICKED (TI-IDX) TO TRUE
008140     ELSE
008150         SET TI-STATUS-SHORT-PICKED (TI-IDX) TO TRUE
008160     END-IF.
008170 4029-CONFIRM-PICK-RULE-EXIT.
008180     EXIT.
008190 EJECT
008200********************************************************************
008210*    4030 - SHORT-PICK RULE.  CALLED ONLY WHEN THE SCAN CARRIED A   *
008220*    REASON AND A QUANTITY STRICTLY UNDER THE EXPECTED QUANTITY.    *
008230********************************************************************
008240 4030-SHORT-PICK-RULE.
008250     IF TI-STATUS-PENDING (TI-IDX)
008260         SET TI-STATUS-IN-PROGRESS (TI-IDX) TO TRUE
008270     END-IF.
008280     SET TI-STATUS-SHORT-PICKED (TI-IDX) TO TRUE.
008290 4039-SHORT-PICK-RULE-EXIT.
008300     EXIT.
008310 EJECT
008320********************************************************************
008330*    4040 - SKIP RULE.  CALLED WHEN THE SCAN CARRIED A REASON BUT   *
008340*    NO QUANTITY AT ALL - THE PICKER PASSED THE LINE BY.  LEGAL     *
008350*    FROM PENDING OR IN-PROGRESS, WHICH 4010 HAS ALREADY ENSURED.   *
008360********************************************************************
008370 4040-SKIP-RULE.
008380     SET TI-STATUS-SKIPPED (TI-IDX) TO TRUE.
008390 4049-SKIP-RULE-EXIT.
008400     EXIT.
008410 EJECT
008420********************************************************************
008430*    4100 - ADVANCE THE CURRENT-INSTRUCTION POINTER PAST ANY LINES  *
008440*    THAT ARE ALREADY COMPLETE, IN WALK (PATH) ORDER.               *
008450********************************************************************
008460 4100-ADVANCE-POINTER.
008470     MOVE 'N' TO WS-ALL-DISPOSED-SW.
008480     PERFORM 4110-TEST-CURRENT-ENTRY
008490         THRU 4119-TEST-CURRENT-ENTRY-EXIT
008500         UNTIL WS-SESS-CURR-INDEX NOT LESS THAN WS-INSTR-COUNT
008510         OR WS-ALL-DISPOSED.
008520 4199-ADVANCE-POINTER-EXIT.
008530     EXIT.
008540 4110-TEST-CURRENT-ENTRY.
008550     COMPUTE WS-SESS-PTR-SUB = WS-SESS-CURR-INDEX + 1.
008560     SET TI-IDX TO WS-INSTR-ORDER (WS-SESS-PTR-SUB).
008570     IF TI-STATUS-COMPLETE (TI-IDX)
008580         ADD 1 TO WS-SESS-CURR-INDEX
008590     ELSE
008600         MOVE 'Y' TO WS-ALL-DISPOSED-SW
008610     END-IF.
008620 4119-TEST-CURRENT-ENTRY-EXIT.
008630     EXIT.
008640 EJECT
008650********************************************************************
008660*    4200 - SESSION PROGRESS % (WR541).  COMPLETED-INSTRUCTIONS     *
008670*    OVER TOTAL-INSTRUCTIONS - WS-SESS-CURR-INDEX IS THE COUNT OF   *
008680*    WALK-ORDER LINES ALREADY PAST THE CURRENT POINTER.             *
008690********************************************************************
008700 4200-CALC-PROGRESS.
008710     IF WS-INSTRUCTION-COUNT = ZERO
008720         MOVE 100.0 TO WS-PROGRESS-PCT
008730     ELSE
008740         COMPUTE WS-PROGRESS-PCT ROUNDED =
008750             (WS-SESS-CURR-INDEX / WS-INSTRUCTION-COUNT) * 100
008760     END-IF.
008770 4200-CALC-PROGRESS-EXIT.
008780     EXIT.
008790 EJECT
008800********************************************************************
008810*    5100 - CANCEL - LEGAL FROM ANY NON-TERMINAL STATUS.  NO        *
008820*    DISTANCE SAVINGS ARE COMPUTED FOR A CANCELLED SESSION.         *
008830********************************************************************
008840 5100-CANCEL-SESSION.
008850     SET WS-STATUS-CANCELLED TO TRUE.
008860     PERFORM 5150-CANCEL-OPEN-INSTRUCTIONS
008870         THRU 5159-CANCEL-OPEN-INSTRUCTIONS-EXIT.
008880     PERFORM 5210-CALC-ACCURACY THRU 5219-CALC-ACCURACY-EXIT.
008890     MOVE 0 TO WS-SEQUENTIAL-DIST.
008900     MOVE 0 TO WS-SAVINGS-PCT.
008910     PERFORM 5300-EMIT-SESSION-SUMMARY
008920         THRU 5399-EMIT-SESSION-SUMMARY-EXIT.
008930 5199-CANCEL-SESSION-EXIT.
008940     EXIT.
008950 EJECT
008960********************************************************************
008970*    5150 - A SESSION-LEVEL CANCEL REACHES EVERY LINE STILL OPEN    *
008980*    ON THE CART (WR544).  PICKED/SHORT-PICKED/SKIPPED/CANCELLED    *
008990*    LINES ARE LEFT ALONE - THE LINE-LEVEL CANCEL RULE REJECTS A    *
009000*    LINE THAT IS ALREADY COMPLETE, SO ONLY PENDING AND IN-PROGRESS *
009010*    LINES FLIP TO CANCELLED HERE.                                 *
009020********************************************************************
009030 5150-CANCEL-OPEN-INSTRUCTIONS.
009040     PERFORM 5155-CANCEL-ONE-INSTRUCTION
009050         THRU 5155-CANCEL-ONE-INSTRUCTION-EXIT
009060         VARYING TI-IDX FROM 1 BY 1
009070         UNTIL TI-IDX > WS-INSTR-COUNT.
009080 5159-CANCEL-OPEN-INSTRUCTIONS-EXIT.
009090     EXIT.
009100 5155-CANCEL-ONE-INSTRUCTION.
009110     IF NOT TI-STATUS-COMPLETE (TI-IDX)
009120         SET TI-STATUS-CANCELLED (TI-IDX) TO TRUE
009130     END-IF.
009140 5155-CANCEL-ONE-INSTRUCTION-EXIT.
009150     EXIT.
009160 EJECT
009170********************************************************************
009180*    5200 - COMPLETE - REQUIRES NO PENDING LINES, WHICH 4100        *
009190*    HAS ALREADY GUARANTEED BY THE TIME THIS IS REACHED.            *
009200********************************************************************
009210 5200-COMPLETE-SESSION.
009220     SET WS-STATUS-COMPLETED TO TRUE.
009230     PERFORM 5210-CALC-ACCURACY THRU 5219-CALC-ACCURACY-EXIT.
009240     PERFORM 5220-CALC-SAVINGS THRU 5229-CALC-SAVINGS-EXIT.
009250     ADD 1 TO WH-TOT-COMPLETED-CTR.
009260     PERFORM 5300-EMIT-SESSION-SUMMARY
009270         THRU 5399-EMIT-SESSION-SUMMARY-EXIT.
009280 5299-COMPLETE-SESSION-EXIT.
009290     EXIT.
009300 EJECT
009310********************************************************************
009320*    5210 - ACCURACY AND COMPLETED/SHORT-PICK COUNTS - SHARED BY    *
009330*    COMPLETE AND CANCEL SO A CANCELLED SESSION'S SUMMARY LINE      *
009340*    SHOWS THE SAME HOW-FAR-DID-WE-GET FIGURES.                     *
009350********************************************************************
009360 5210-CALC-ACCURACY.
009370     MOVE 0 TO WS-COMPLETED-CNT.
009380     MOVE 0 TO WS-SHORT-PICK-CNT.
009390     MOVE 0 TO WS-SUM-EXPECTED-QTY.
009400     MOVE 0 TO WS-SUM-PICKED-QTY.
009410     MOVE 1 TO WS-I.
009420     PERFORM 5211-ACCUM-ONE-LINE THRU 5211-ACCUM-ONE-LINE-EXIT
009430         UNTIL WS-I > WS-INSTR-COUNT.
009440     IF WS-INSTR-COUNT = 0 OR WS-SUM-EXPECTED-QTY = 0
009450         MOVE 100.0 TO WS-ACCURACY-PCT
009460     ELSE
009470         COMPUTE WS-ACCURACY-PCT ROUNDED =
009480             WS-SUM-PICKED-QTY / WS-SUM-EXPECTED-QTY * 100
009490     END-IF.
009500     ADD WS-SHORT-PICK-CNT TO WH-TOT-SHORT-PICK-CTR.
009510 5219-CALC-ACCURACY-EXIT.
009520     EXIT.
009530 5211-ACCUM-ONE-LINE.
009540     SET TI-IDX TO WS-I.
009550     ADD TI-EXPECTED-QTY (TI-IDX) TO WS-SUM-EXPECTED-QTY.
009560     IF TI-STATUS-COMPLETE (TI-IDX)
009570         ADD 1 TO WS-COMPLETED-CNT
009580         ADD TI-PICKED-QTY (TI-IDX) TO WS-SUM-PICKED-QTY
009590     END-IF.
009600     IF TI-STATUS-SHORT-PICKED (TI-IDX)
009610         ADD 1 TO WS-SHORT-PICK-CNT
009620     END-IF.
009630     ADD 1 TO WS-I.
009640 5211-ACCUM-ONE-LINE-EXIT.
009650     EXIT.
009660 EJECT
009670********************************************************************
009680*    5220 - DISTANCE SAVINGS - RE-CALLS WHPATOPT IN SEQUENTIAL MODE *
009690*    AGAINST THE ORIGINAL (PRE-OPTIMIZE) LOCATION SNAPSHOT AND      *
009700*    COMPARES IT TO THE TOTAL-DISTANCE THE SESSION ALREADY CARRIES  *
009710*    FROM THE OPTIMIZER CALL MADE AT START TIME - SEE WR262.        *
009720********************************************************************
009730 5220-CALC-SAVINGS.
009740     MOVE 'S' TO PP-MODE.
009750     MOVE WS-INSTR-COUNT TO PP-INSTR-COUNT.
009760     MOVE 'Y' TO PP-START-NULL-SW.
009770     MOVE SPACES TO PP-START-LOCATION.
009780     MOVE 1 TO WS-I.
009790     PERFORM 5221-LOAD-ONE-ORIG-LOC
009800         THRU 5221-LOAD-ONE-ORIG-LOC-EXIT
009810         UNTIL WS-I > WS-INSTR-COUNT.
009820     CALL 'WHPATOPT' USING PATOPT-PARM-AREA.
009830     MOVE PP-TOTAL-DISTANCE TO WS-SEQUENTIAL-DIST.
009840     IF WS-SEQUENTIAL-DIST = 0
009850         MOVE 0 TO WS-SAVINGS-PCT
009860     ELSE
009870         COMPUTE WS-SAVINGS-PCT ROUNDED =
009880             (WS-SEQUENTIAL-DIST - WS-TOTAL-DISTANCE)
009890                 / WS-SEQUENTIAL-DIST * 100
009900     END-IF.
009910 5229-CALC-SAVINGS-EXIT.
009920     EXIT.
009930 5221-LOAD-ONE-ORIG-LOC.
009940     SET OL-IDX TO WS-I.
009950     SET PP-TI-IDX TO WS-I.
009960     MOVE WH-ORIG-LOC-ENTRY (OL-IDX) TO PP-TI-LOCATION (PP-TI-IDX).
009970     ADD 1 TO WS-I.
009980 5221-LOAD-ONE-ORIG-LOC-EXIT.
009990     EXIT.
010000 EJECT
010010********************************************************************
010020*    5300 - EMIT ONE SESSION-SUMMARY DETAIL LINE.  CALLED ON EVERY  *
010030*    TERMINAL DISPOSITION THIS PASS - FAILED AT CREATE, CANCELLED,  *
010040*    OR COMPLETED.                                                  *
010050********************************************************************
010060 5300-EMIT-SESSION-SUMMARY.
010070     MOVE SPACES TO WH-SUMMARY-RECORD.
010080     MOVE WS-SESSION-ID        TO SM-SESSION-ID.
010090     MOVE WS-INSTRUCTION-COUNT TO SM-TOTAL-INSTRUCTIONS.
010100     MOVE WS-COMPLETED-CNT     TO SM-COMPLETED-INSTRUCTIONS.
010110     MOVE WS-SHORT-PICK-CNT    TO SM-SHORT-PICK-COUNT.
010120     MOVE WS-ACCURACY-PCT      TO SM-ACCURACY-PCT.
010130     MOVE WS-EST-DURATION-SECS TO SM-DURATION-SECS.
010140     MOVE WS-SAVINGS-PCT       TO SM-SAVINGS-PCT.
010150     SET SM-DETAIL-LINE TO TRUE.
010160     WRITE SUMMARY-OUT-REC FROM WH-SUMMARY-RECORD.
010170     IF NOT WH-SUMM-OUT-OK
010180         MOVE 'WRITE ERROR ON SESSION-SUMMARY-FILE' TO WH-ERROR-MSG
010190         GO TO EOJ9900-ABEND
010200     END-IF.
010210     ADD 1 TO WH-TOT-SESSIONS-DISPOSED.
010220 5399-EMIT-SESSION-SUMMARY-EXIT.
010230     EXIT.
010240 EJECT
010250********************************************************************
010260*    6000 - WRITE THE SESSION'S NEW-MASTER RECORD.                  *
010270********************************************************************
010280 6000-WRITE-SESSION-OUT.
010290     WRITE SESS-OUT-REC FROM WH-SESSION-RECORD.
010300     IF NOT WH-SESS-OUT-OK
010310         MOVE 'WRITE ERROR ON PICK-SESSION-OUT' TO WH-ERROR-MSG
010320         GO TO EOJ9900-ABEND
010330     END-IF.
010340 6099-WRITE-SESSION-OUT-EXIT.
010350     EXIT.
010360 EJECT
010370********************************************************************
010380*    6100 - WRITE THE SESSION'S LINES BACK OUT IN WALK (PATH)       *
010390*    ORDER, TABLE TO RECORD.                                        *
010400********************************************************************
010410 6100-WRITE-INSTR-OUT.
010420     MOVE 1 TO WS-I.
010430     PERFORM 6110-WRITE-ONE-INSTR THRU 6119-WRITE-ONE-INSTR-EXIT
010440         UNTIL WS-I > WS-INSTR-COUNT.
010450 6199-WRITE-INSTR-OUT-EXIT.
010460     EXIT.
010470 6110-WRITE-ONE-INSTR.
010480     SET TI-IDX TO WS-INSTR-ORDER (WS-I).
010490     MOVE SPACES TO WH-INSTRUCTION-RECORD.
010500     MOVE TI-INSTRUCTION-ID (TI-IDX)    TO WI-INSTRUCTION-ID.
010510     MOVE WS-SESSION-ID                 TO WI-SESSION-ID.
010520     MOVE TI-ITEM-SKU (TI-IDX)          TO WI-ITEM-SKU.
010530     MOVE TI-ITEM-DESCRIPTION (TI-IDX)  TO WI-ITEM-DESCRIPTION.
010540     MOVE TI-EXPECTED-QTY (TI-IDX)      TO WI-EXPECTED-QTY.
010550     MOVE TI-PICKED-QTY (TI-IDX)        TO WI-PICKED-QTY.
010560     MOVE TI-LOCATION (TI-IDX)          TO WI-LOCATION.
010570     MOVE TI-ORDER-ID (TI-IDX)          TO WI-ORDER-ID.
010580     MOVE TI-INSTR-STATUS (TI-IDX)      TO WI-INSTR-STATUS.
010590     MOVE TI-SEQUENCE-NUMBER (TI-IDX)   TO WI-SEQUENCE-NUMBER.
010600     MOVE TI-PRIORITY-CODE (TI-IDX)     TO WI-PRIORITY-CODE.
010610     MOVE TI-WEIGHT (TI-IDX)            TO WI-WEIGHT.
010620     MOVE TI-UOM (TI-IDX)               TO WI-UOM.
010630     MOVE TI-SHORT-PICK-REASON (TI-IDX) TO WI-SHORT-PICK-REASON.
010640     PERFORM 6115-CALC-INSTR-METRICS THRU 6115-CALC-INSTR-METRICS-EXIT.
010650     WRITE INSTR-OUT-REC FROM WH-INSTRUCTION-RECORD.
010660     IF NOT WH-INSTR-OUT-OK
010670         MOVE 'WRITE ERROR ON PICK-INSTR-OUT' TO WH-ERROR-MSG
010680         GO TO EOJ9900-ABEND
010690     END-IF.
010700     ADD 1 TO WS-I.
010710 6119-WRITE-ONE-INSTR-EXIT.
010720     EXIT.
010730 EJECT
010740********************************************************************
010750*    6115 - INSTRUCTION ACCURACY % (WR541).  THE SHORTAGE QUANTITY  *
010760*    ITSELF (EXPECTED LESS PICKED) IS NOT CARRIED ON THE RECORD -   *
010770*    WI-SHORT-PICK-REASON MUST SURVIVE TO OUTPUT AS FREE TEXT, SO   *
010780*    THE EXCEPTION REPORT RE-DERIVES THE SHORTAGE AMOUNT INLINE     *
010790*    FROM WI-EXPECTED-QTY AND WI-PICKED-QTY WHEN IT IS NEEDED.      *
010800********************************************************************
010810 6115-CALC-INSTR-METRICS.
010820     IF WI-EXPECTED-QTY = ZERO
010830         MOVE 100.0 TO WI-ACCURACY-PCT
010840     ELSE
010850         COMPUTE WI-ACCURACY-PCT ROUNDED =
010860             (WI-PICKED-QTY / WI-EXPECTED-QTY) * 100
010870     END-IF.
010880 6115-CALC-INSTR-METRICS-EXIT.
010890     EXIT.
010900 EJECT
010910********************************************************************
010920*    EOJ9000 - END OF JOB - WRITE THE CONTROL-TOTAL TRAILER LINE,   *
010930*    CLOSE ALL FILES, DISPLAY THE RUN COUNTERS.                     *
010940********************************************************************
010950 EOJ9000-CLOSE-FILES.
010960     PERFORM EOJ9100-WRITE-CONTROL-TOTAL
010970         THRU EOJ9199-WRITE-CONTROL-TOTAL-EXIT.
010980     CLOSE PICK-SESSION-IN-FILE
010990           PICK-SESSION-OUT-FILE
011000           PICK-INSTR-IN-FILE
011010           PICK-INSTR-OUT-FILE
011020           PICK-PATH-NODE-FILE
011030           SESSION-SUMMARY-FILE.
011040     DISPLAY 'WHPICRUN - SESSIONS READ     ' WH-TOT-SESSIONS-READ.
011050     DISPLAY 'WHPICRUN - SESSIONS DISPOSED ' WH-TOT-SESSIONS-DISPOSED.
011060     DISPLAY 'WHPICRUN - SESSIONS REJECTED ' WH-TOT-SESSIONS-REJECTED.
011070     GO TO EOJ9999-EXIT.
011080 EOJ9100-WRITE-CONTROL-TOTAL.
011090     MOVE SPACES TO WH-SUMMARY-RECORD.
011100     SET SM-CONTROL-TOTAL-LINE TO TRUE.
011110     MOVE 'CONTROLS  ' TO SM-CT-LABEL.
011120     MOVE WH-TOT-COMPLETED-CTR  TO WS-CT-COMPLETED-TOTAL.
011130     MOVE WH-TOT-SHORT-PICK-CTR TO WS-CT-SHORT-TOTAL.
011140     MOVE WS-CT-COMPLETED-TOTAL TO SM-COMPLETED-INSTRUCTIONS.
011150     MOVE WS-CT-SHORT-TOTAL     TO SM-SHORT-PICK-COUNT.
011160     MOVE WH-TOT-SESSIONS-READ  TO SM-TOTAL-INSTRUCTIONS.
011170     WRITE SUMMARY-OUT-REC FROM WH-SUMMARY-RECORD.
011180     IF NOT WH-SUMM-OUT-OK
011190         MOVE 'WRITE ERROR ON SUMMARY CONTROL TOTAL' TO WH-ERROR-MSG
011200         GO TO EOJ9900-ABEND
011210     END-IF.
011220 EOJ9199-WRITE-CONTROL-TOTAL-EXIT.
011230     EXIT.
011240 EOJ9900-ABEND.
011250     DISPLAY 'WHPICRUN ABENDING - ' WH-ERROR-MSG.
011260 EOJ9999-EXIT.
011270     EXIT.
