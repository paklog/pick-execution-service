000010********************************************************************
000020*    WHINSREC  -  PICK-INSTRUCTION DETAIL RECORD                   *
000030*    ONE RECORD PER PICK LINE WITHIN A PICK-SESSION.  ORDERED BY   *
000040*    SESSION-ID THEN ORIGINAL INPUT SEQUENCE WITHIN THE SESSION.   *
000050*    FIXED LENGTH, SEQUENTIAL, PICK-INSTR-IN / PICK-INSTR-OUT.     *
000060********************************************************************
000070 01  WH-INSTRUCTION-RECORD.
000080     05  WI-INSTRUCTION-ID         PIC X(16).
000090     05  WI-SESSION-ID             PIC X(16).
000100     05  WI-ITEM-SKU               PIC X(20).
000110     05  WI-ITEM-DESCRIPTION       PIC X(40).
000120     05  WI-EXPECTED-QTY           PIC 9(05) COMP-3.
000130     05  WI-PICKED-QTY             PIC 9(05) COMP-3.
000140     05  WI-LOCATION.
000150         10  WI-LOC-AISLE          PIC X(04).
000160         10  WI-LOC-BAY            PIC X(04).
000170         10  WI-LOC-LEVEL          PIC X(04).
000180         10  WI-LOC-POSITION       PIC X(04).
000190*    ALTERNATE VIEW OF THE LOCATION GROUP USED BY THE PATH
000200*    OPTIMIZER WHEN IT NEEDS THE FOUR CODES AS ONE STRING FOR
000210*    THE NODE KEY COMPARISON.
000220     05  WI-LOCATION-KEY REDEFINES WI-LOCATION.
000230         10  WI-LOC-KEY-16         PIC X(16).
000240     05  WI-ORDER-ID               PIC X(20).
000250     05  WI-INSTR-STATUS           PIC X(01).
000260         88  WI-STATUS-PENDING         VALUE 'P'.
000270         88  WI-STATUS-IN-PROGRESS     VALUE 'I'.
000280         88  WI-STATUS-PICKED          VALUE 'K'.
000290         88  WI-STATUS-SHORT-PICKED    VALUE 'S'.
000300         88  WI-STATUS-SKIPPED         VALUE 'Q'.
000310         88  WI-STATUS-CANCELLED       VALUE 'X'.
000320         88  WI-STATUS-COMPLETE        VALUE 'K' 'S' 'Q' 'X'.
000330     05  WI-SEQUENCE-NUMBER        PIC 9(04) COMP-3.
000340     05  WI-PRIORITY-CODE          PIC X(01).
000350         88  WI-PRIORITY-URGENT        VALUE 'U'.
000360         88  WI-PRIORITY-HIGH          VALUE 'H'.
000370         88  WI-PRIORITY-NORMAL        VALUE 'N'.
000380         88  WI-PRIORITY-LOW           VALUE 'L'.
000390     05  WI-WEIGHT                 PIC 9(05)V9(02) COMP-3.
000400     05  WI-UOM                    PIC X(04).
000410     05  WI-SHORT-PICK-REASON      PIC X(40).
000420     05  WI-ACCURACY-PCT           PIC 9(03)V9(01) COMP-3.
000430     05  FILLER                    PIC X(12).
000440********************************************************************
000450*    WHINSREC ENDS                                                 *
000460********************************************************************
