000010********************************************************************
000020*    WHWORKAR  -  PICK EXECUTION SYSTEM COMMON WORK AREA           *
000030*    COPIED AT THE TOP OF WORKING-STORAGE IN EVERY PICK EXECUTION  *
000040*    PROGRAM AND SUBPROGRAM SO THE RUN DATE, ABEND CODES, AND      *
000050*    SWITCH LAYOUT STAY IN STEP ACROSS THE WHOLE SUITE.            *
000060********************************************************************
000070 01  WH-COMMON-WORK-AREA.
000080     05  WH-RUN-DATE.
000090         10  WH-RUN-YY         PIC 9(02).
000100         10  WH-RUN-MM         PIC 9(02).
000110         10  WH-RUN-DD         PIC 9(02).
000120     05  WH-RUN-DATE-CONV REDEFINES WH-RUN-DATE.
000130         10  WH-RUN-DATE-6     PIC 9(06).
000140     05  WH-RETURN-CODE        PIC S9(04) COMP VALUE +0.
000150     05  WH-ABEND-CODE         PIC X(04) VALUE SPACES.
000160     05  WH-DUMMY              PIC X VALUE SPACE.
000170*    GENERAL PURPOSE SWITCHES
000180     05  WH-END-OF-FILE-SW     PIC X(01) VALUE 'N'.
000190         88  WH-END-OF-FILE         VALUE 'Y'.
000200         88  WH-NOT-END-OF-FILE     VALUE 'N'.
000210     05  WH-SESSION-VALID-SW   PIC X(01) VALUE 'Y'.
000220         88  WH-SESSION-VALID       VALUE 'Y'.
000230         88  WH-SESSION-INVALID     VALUE 'N'.
000240     05  WH-FOUND-SW           PIC X(01) VALUE 'N'.
000250         88  WH-FOUND               VALUE 'Y'.
000260         88  WH-NOT-FOUND           VALUE 'N'.
000270*    FILE STATUS BYTES
000280     05  WH-SESS-IN-STATUS     PIC X(02) VALUE '00'.
000290         88  WH-SESS-IN-OK            VALUE '00'.
000300         88  WH-SESS-IN-EOF           VALUE '10'.
000310     05  WH-SESS-OUT-STATUS    PIC X(02) VALUE '00'.
000320         88  WH-SESS-OUT-OK           VALUE '00'.
000330     05  WH-INSTR-IN-STATUS    PIC X(02) VALUE '00'.
000340         88  WH-INSTR-IN-OK           VALUE '00'.
000350         88  WH-INSTR-IN-EOF          VALUE '10'.
000360     05  WH-INSTR-OUT-STATUS   PIC X(02) VALUE '00'.
000370         88  WH-INSTR-OUT-OK          VALUE '00'.
000380     05  WH-NODE-OUT-STATUS    PIC X(02) VALUE '00'.
000390         88  WH-NODE-OUT-OK           VALUE '00'.
000400     05  WH-SUMM-OUT-STATUS    PIC X(02) VALUE '00'.
000410         88  WH-SUMM-OUT-OK           VALUE '00'.
000420*    RUN CONTROL TOTALS (CARRIED THROUGH TO THE FINAL REPORT LINE)
000430     05  WH-RUN-COUNTERS.
000440         10  WH-TOT-SESSIONS-READ     PIC S9(07) COMP-3 VALUE 0.
000450         10  WH-TOT-SESSIONS-DISPOSED PIC S9(07) COMP-3 VALUE 0.
000460         10  WH-TOT-SESSIONS-REJECTED PIC S9(07) COMP-3 VALUE 0.
000470         10  WH-TOT-COMPLETED-CTR     PIC S9(07) COMP-3 VALUE 0.
000480         10  WH-TOT-SHORT-PICK-CTR    PIC S9(07) COMP-3 VALUE 0.
000490     05  WH-ERROR-MSG          PIC X(60) VALUE SPACES.
000495     05  FILLER                PIC X(10) VALUE SPACES.
000500********************************************************************
000510*    WH-WORKAR ENDS                                                *
000520********************************************************************
