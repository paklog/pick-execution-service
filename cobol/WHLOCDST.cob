000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    WHLOCDST.
000030 AUTHOR.        R A KOWALSKI.
000040 INSTALLATION.  DISTRIBUTION CENTER SYSTEMS - WHSE MGMT.
000050 DATE-WRITTEN.  06/12/86.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED.
000080********************************************************************
000090*                                                                  *
000100*A    ABSTRACT..                                                   *
000110*  CALLED UTILITY - COMPUTES THE MANHATTAN-STYLE WALKING DISTANCE  *
000120*  BETWEEN TWO WAREHOUSE LOCATIONS (AISLE/BAY/LEVEL CODES) AND,    *
000130*  ON REQUEST, WHETHER TWO LOCATIONS ARE ADJACENT.  USED BY        *
000140*  WHPATOPT WHEN IT BUILDS THE NEAREST-NEIGHBOR AND S-SHAPE PATHS. *
000150*                                                                  *
000160*J    JCL..                                                        *
000170*                                                                  *
000180*  NOT A JOB STEP OF ITS OWN - LINK-EDITED INTO THE WHPICRUN LOAD  *
000190*  MODULE AND CALLED IN LINE.  SEE THE WHPICRUN JCL BELOW FOR THE  *
000200*  EXEC/DD STATEMENTS THAT COVER THIS ELEMENT AT RUN TIME.         *
000210*                                                                  *
000220*P    ENTRY PARAMETERS..                                           *
000230*     LK-FUNCTION-CODE   'D' = DISTANCE  'A' = ADJACENCY           *
000240*                        'V' = VALUE-OF (SINGLE CODE TO NUMBER)    *
000250*     LK-LOCATION-1      AISLE/BAY/LEVEL/POSITION OF FIRST POINT   *
000260*     LK-LOC-1-NULL-SW   'Y' IF LOCATION 1 IS NOT PRESENT          *
000270*     LK-LOCATION-2      AISLE/BAY/LEVEL/POSITION OF SECOND POINT  *
000280*     LK-LOC-2-NULL-SW   'Y' IF LOCATION 2 IS NOT PRESENT          *
000290*     LK-DISTANCE-RESULT RETURNED WHEN FUNCTION CODE IS 'D'        *
000300*     LK-ADJACENT-RESULT RETURNED WHEN FUNCTION CODE IS 'A'        *
000310*     LK-SINGLE-CODE     INPUT WHEN FUNCTION CODE IS 'V'           *
000320*     LK-SINGLE-VALUE    RETURNED WHEN FUNCTION CODE IS 'V'        *
000330*                                                                  *
000340*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000350*     NONE - AN UNPARSABLE LOCATION CODE NUMERICS TO ZERO.         *
000360*                                                                  *
000370*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000380*     NONE                                                         *
000390*                                                                  *
000400********************************************************************
000410*    CHANGE LOG                                                    *
000420********************************************************************
000430*  06/12/86  RAK  ORIG  INITIAL VERSION - DISTANCE ONLY.           *
000440*  11/03/87  RAK  WR114 ADDED ADJACENCY FUNCTION FOR S-SHAPE AISLE *
000450*                 CROSSOVER CHECK.                                 *
000460*  02/19/91  TLM  WR212 NULL-LOCATION SWITCHES ADDED SO THE CALLER *
000470*                 CAN ROUTE A MISSING DOCK LOCATION AS INFINITE.   *
000480*  08/07/93  TLM  WR260 NUMERIC-OF SCAN REWRITTEN TO STRIP ANY     *
000490*                 NON-DIGIT CHARACTER, NOT JUST LEADING LETTERS.   *
000500*  01/22/99  JDP  Y2K01 REVIEWED FOR YEAR 2000 READINESS - NO DATE *
000510*                 FIELDS IN THIS ELEMENT, NO CHANGE REQUIRED.      *
000520*  09/14/04  JDP  WR401 RE-PLATFORMED MAX-NUMERIC-VALUE WORK AREA  *
000530*                 TO COMP-3 TO MATCH THE CALLER'S DISTANCE FIELD.  *
000540*  03/30/11  SGH  WR477 ADDED S9(04) WS-I SUBSCRIPT COMP WORK AREA *
000550*                 IN PLACE OF THE OLD DISPLAY SUBSCRIPT.           *
000560*  05/18/15  DWB  WR533 ADDED FUNCTION 'V' (VALUE-OF) SO THE PATH  *
000570*                 OPTIMIZER CAN GET A SINGLE CODE'S NUMERIC VALUE  *
000580*                 WITHOUT GOING THROUGH THE DISTANCE FUNCTION.     *
000590********************************************************************
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-370.
000630 OBJECT-COMPUTER. IBM-370.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660 DATA DIVISION.
000670 WORKING-STORAGE SECTION.
000680 01  FILLER PIC X(32)
000690         VALUE 'WHLOCDST WORKING STORAGE BEGINS'.
000700     COPY WHWORKAR.
000710********************************************************************
000720*    LOCATION ARITHMETIC WORK AREA                                 *
000730********************************************************************
000740 01  LOC-ARITH-WORK-AREA.
000750     05  WS-I                  PIC S9(04) COMP VALUE 0.
000760     05  WS-NUM-INPUT          PIC X(04) VALUE SPACES.
000770*    ALTERNATE VIEW OF THE LOCATION CODE AS FOUR SEPARATE
000780*    CHARACTERS SO THE SCAN PARAGRAPH CAN TEST ONE AT A TIME.
000790     05  WS-NUM-INPUT-TBL REDEFINES WS-NUM-INPUT.
000800         10  WS-NUM-INPUT-CHAR OCCURS 4 TIMES
000810                               PIC X(01).
000820     05  WS-ONE-DIGIT          PIC 9(01) VALUE 0.
000830     05  WS-NUM-RESULT         PIC S9(07) COMP-3 VALUE 0.
000840     05  WS-AISLE-1            PIC S9(07) COMP-3 VALUE 0.
000850     05  WS-AISLE-2            PIC S9(07) COMP-3 VALUE 0.
000860     05  WS-BAY-1              PIC S9(07) COMP-3 VALUE 0.
000870     05  WS-BAY-2              PIC S9(07) COMP-3 VALUE 0.
000880     05  WS-LEVEL-1            PIC S9(07) COMP-3 VALUE 0.
000890     05  WS-LEVEL-2            PIC S9(07) COMP-3 VALUE 0.
000900     05  WS-AISLE-DIFF         PIC S9(07) COMP-3 VALUE 0.
000910     05  WS-BAY-DIFF           PIC S9(07) COMP-3 VALUE 0.
000920     05  WS-LEVEL-DIFF         PIC S9(07) COMP-3 VALUE 0.
000930     05  WS-INFINITE-DISTANCE  PIC 9(07)V9(02) COMP-3
000940                               VALUE 9999999.99.
000950     05  FILLER                PIC X(08) VALUE SPACES.
000960 01  FILLER PIC X(32)
000970         VALUE 'WHLOCDST WORKING STORAGE ENDS  '.
000980 EJECT
000990********************************************************************
001000*    LINKAGE SECTION                                               *
001010********************************************************************
001020 LINKAGE SECTION.
001030 01  LK-PARM-AREA.
001040     05  LK-FUNCTION-CODE      PIC X(01).
001050         88  LK-FUNC-DISTANCE      VALUE 'D'.
001060         88  LK-FUNC-ADJACENCY     VALUE 'A'.
001070         88  LK-FUNC-VALUE-OF      VALUE 'V'.
001080     05  LK-LOCATION-1.
001090         10  LK-LOC1-AISLE     PIC X(04).
001100         10  LK-LOC1-BAY       PIC X(04).
001110         10  LK-LOC1-LEVEL     PIC X(04).
001120         10  LK-LOC1-POSITION  PIC X(04).
001130*    ALTERNATE VIEW OF LOCATION 1 AS A SINGLE KEY, USED WHEN
001140*    THE CALLER LOGS THE LOCATION PAIR ON AN EXCEPTION LINE.
001150     05  LK-LOC1-AS-KEY REDEFINES LK-LOCATION-1
001160                               PIC X(16).
001170     05  LK-LOC-1-NULL-SW      PIC X(01).
001180         88  LK-LOC-1-IS-NULL      VALUE 'Y'.
001190     05  LK-LOCATION-2.
001200         10  LK-LOC2-AISLE     PIC X(04).
001210         10  LK-LOC2-BAY       PIC X(04).
001220         10  LK-LOC2-LEVEL     PIC X(04).
001230         10  LK-LOC2-POSITION  PIC X(04).
001240*    ALTERNATE VIEW OF LOCATION 2 AS A SINGLE KEY.
001250     05  LK-LOC2-AS-KEY REDEFINES LK-LOCATION-2
001260                               PIC X(16).
001270     05  LK-LOC-2-NULL-SW      PIC X(01).
001280         88  LK-LOC-2-IS-NULL      VALUE 'Y'.
001290     05  LK-DISTANCE-RESULT    PIC 9(07)V9(02) COMP-3.
001300     05  LK-ADJACENT-RESULT    PIC X(01).
001310         88  LK-LOCATIONS-ADJACENT VALUE 'Y'.
001320     05  LK-SINGLE-CODE        PIC X(04).
001330     05  LK-SINGLE-VALUE       PIC S9(07) COMP-3.
001340     05  FILLER                PIC X(10).
001350 EJECT
001360********************************************************************
001370*                        PROCEDURE DIVISION                        *
001380********************************************************************
001390 PROCEDURE DIVISION USING LK-PARM-AREA.
001400 0000-CONTROL-PROCESS.
001410     IF LK-FUNC-DISTANCE
001420         PERFORM 1000-CALC-DISTANCE
001430             THRU 1099-CALC-DISTANCE-EXIT
001440     ELSE
001450         IF LK-FUNC-ADJACENCY
001460             PERFORM 1100-CALC-ADJACENCY
001470                 THRU 1199-CALC-ADJACENCY-EXIT
001480         ELSE
001490             IF LK-FUNC-VALUE-OF
001500                 PERFORM 1300-CALC-VALUE-OF
001510                     THRU 1399-CALC-VALUE-OF-EXIT
001520             END-IF
001530         END-IF
001540     END-IF.
001550     GOBACK.
001560 EJECT
001570********************************************************************
001580*                 CALCULATE DISTANCE BETWEEN TWO LOCATIONS         *
001590********************************************************************
001600 1000-CALC-DISTANCE.
001610     IF LK-LOC-1-IS-NULL OR LK-LOC-2-IS-NULL
001620         MOVE WS-INFINITE-DISTANCE TO LK-DISTANCE-RESULT
001630         GO TO 1099-CALC-DISTANCE-EXIT
001640     END-IF.
001650     MOVE LK-LOC1-AISLE TO WS-NUM-INPUT.
001660     PERFORM 1200-NUMERIC-OF THRU 1299-NUMERIC-OF-EXIT.
001670     MOVE WS-NUM-RESULT TO WS-AISLE-1.
001680     MOVE LK-LOC2-AISLE TO WS-NUM-INPUT.
001690     PERFORM 1200-NUMERIC-OF THRU 1299-NUMERIC-OF-EXIT.
001700     MOVE WS-NUM-RESULT TO WS-AISLE-2.
001710     IF WS-AISLE-1 NOT = WS-AISLE-2
001720         COMPUTE WS-AISLE-DIFF = WS-AISLE-1 - WS-AISLE-2
001730         IF WS-AISLE-DIFF < 0
001740             MULTIPLY -1 BY WS-AISLE-DIFF
001750         END-IF
001760         COMPUTE LK-DISTANCE-RESULT ROUNDED =
001770                 WS-AISLE-DIFF * 100.0
001780         GO TO 1099-CALC-DISTANCE-EXIT
001790     END-IF.
001800     MOVE LK-LOC1-BAY TO WS-NUM-INPUT.
001810     PERFORM 1200-NUMERIC-OF THRU 1299-NUMERIC-OF-EXIT.
001820     MOVE WS-NUM-RESULT TO WS-BAY-1.
001830     MOVE LK-LOC2-BAY TO WS-NUM-INPUT.
001840     PERFORM 1200-NUMERIC-OF THRU 1299-NUMERIC-OF-EXIT.
001850     MOVE WS-NUM-RESULT TO WS-BAY-2.
001860     MOVE LK-LOC1-LEVEL TO WS-NUM-INPUT.
001870     PERFORM 1200-NUMERIC-OF THRU 1299-NUMERIC-OF-EXIT.
001880     MOVE WS-NUM-RESULT TO WS-LEVEL-1.
001890     MOVE LK-LOC2-LEVEL TO WS-NUM-INPUT.
001900     PERFORM 1200-NUMERIC-OF THRU 1299-NUMERIC-OF-EXIT.
001910     MOVE WS-NUM-RESULT TO WS-LEVEL-2.
001920     COMPUTE WS-BAY-DIFF = WS-BAY-1 - WS-BAY-2.
001930     IF WS-BAY-DIFF < 0
001940         MULTIPLY -1 BY WS-BAY-DIFF
001950     END-IF.
001960     COMPUTE WS-LEVEL-DIFF = WS-LEVEL-1 - WS-LEVEL-2.
001970     IF WS-LEVEL-DIFF < 0
001980         MULTIPLY -1 BY WS-LEVEL-DIFF
001990     END-IF.
002000     COMPUTE LK-DISTANCE-RESULT ROUNDED =
002010             (WS-BAY-DIFF * 10.0) + (WS-LEVEL-DIFF * 2.0).
002020 1099-CALC-DISTANCE-EXIT.
002030     EXIT.
002040 EJECT
002050********************************************************************
002060*                 CALCULATE LOCATION ADJACENCY                     *
002070********************************************************************
002080 1100-CALC-ADJACENCY.
002090     MOVE 'N' TO LK-ADJACENT-RESULT.
002100     IF LK-LOC-1-IS-NULL OR LK-LOC-2-IS-NULL
002110         GO TO 1199-CALC-ADJACENCY-EXIT
002120     END-IF.
002130     MOVE LK-LOC1-AISLE TO WS-NUM-INPUT.
002140     PERFORM 1200-NUMERIC-OF THRU 1299-NUMERIC-OF-EXIT.
002150     MOVE WS-NUM-RESULT TO WS-AISLE-1.
002160     MOVE LK-LOC2-AISLE TO WS-NUM-INPUT.
002170     PERFORM 1200-NUMERIC-OF THRU 1299-NUMERIC-OF-EXIT.
002180     MOVE WS-NUM-RESULT TO WS-AISLE-2.
002190     IF WS-AISLE-1 NOT = WS-AISLE-2
002200         GO TO 1199-CALC-ADJACENCY-EXIT
002210     END-IF.
002220     MOVE LK-LOC1-BAY TO WS-NUM-INPUT.
002230     PERFORM 1200-NUMERIC-OF THRU 1299-NUMERIC-OF-EXIT.
002240     MOVE WS-NUM-RESULT TO WS-BAY-1.
002250     MOVE LK-LOC2-BAY TO WS-NUM-INPUT.
002260     PERFORM 1200-NUMERIC-OF THRU 1299-NUMERIC-OF-EXIT.
002270     MOVE WS-NUM-RESULT TO WS-BAY-2.
002280     COMPUTE WS-BAY-DIFF = WS-BAY-1 - WS-BAY-2.
002290     IF WS-BAY-DIFF < 0
002300         MULTIPLY -1 BY WS-BAY-DIFF
002310     END-IF.
002320     IF WS-BAY-DIFF = 1
002330         MOVE 'Y' TO LK-ADJACENT-RESULT
002340     END-IF.
002350 1199-CALC-ADJACENCY-EXIT.
002360     EXIT.
002370 EJECT
002380********************************************************************
002390*            STRIP NON-DIGITS AND RETURN NUMERIC VALUE             *
002400*            (WS-NUM-INPUT IN, WS-NUM-RESULT OUT)                  *
002410********************************************************************
002420 1200-NUMERIC-OF.
002430     MOVE ZERO TO WS-NUM-RESULT.
002440     PERFORM 1210-SCAN-ONE-CHAR THRU 1210-SCAN-ONE-CHAR-EXIT
002450         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.
002460 1299-NUMERIC-OF-EXIT.
002470     EXIT.
002480 EJECT
002490 1210-SCAN-ONE-CHAR.
002500     IF WS-NUM-INPUT-CHAR (WS-I) IS NUMERIC
002510         MOVE WS-NUM-INPUT-CHAR (WS-I) TO WS-ONE-DIGIT
002520         COMPUTE WS-NUM-RESULT = (WS-NUM-RESULT * 10) +
002530                 WS-ONE-DIGIT
002540     END-IF.
002550 1210-SCAN-ONE-CHAR-EXIT.
002560     EXIT.
002570 EJECT
002580********************************************************************
002590*       RETURN THE NUMERIC VALUE OF ONE STAND-ALONE LOCATION CODE  *
002600*       (LK-SINGLE-CODE IN, LK-SINGLE-VALUE OUT) - USED BY THE     *
002610*       PATH OPTIMIZER WHEN IT SORTS THE S-SHAPE AISLE KEYS.       *
002620********************************************************************
002630 1300-CALC-VALUE-OF.
002640     MOVE LK-SINGLE-CODE TO WS-NUM-INPUT.
002650     PERFORM 1200-NUMERIC-OF THRU 1299-NUMERIC-OF-EXIT.
002660     MOVE WS-NUM-RESULT TO LK-SINGLE-VALUE.
002670 1399-CALC-VALUE-OF-EXIT.
002680     EXIT.
