000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    WHPATOPT.
000030 AUTHOR.        R A KOWALSKI.
000040 INSTALLATION.  DISTRIBUTION CENTER SYSTEMS - WHSE MGMT.
000050 DATE-WRITTEN.  07/01/86.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED.
000080********************************************************************
000090*                                                                  *
000100*A    ABSTRACT..                                                   *
000110*  CALLED UTILITY - BUILDS A WALK SEQUENCE THROUGH THE PICK LINES  *
000120*  OF ONE SESSION AND RETURNS THE TOTAL TRAVEL DISTANCE AND AN     *
000130*  ESTIMATED ELAPSED TIME.  TWO ENTRY MODES -                      *
000140*    'O' (OPTIMIZE)   - CHOOSES NEAREST-NEIGHBOR OR S-SHAPE,       *
000150*                       RESEQUENCES THE CALLER'S INSTRUCTION       *
000160*                       TABLE, AND BUILDS THE PATH-NODE TABLE.     *
000170*    'S' (SEQUENTIAL)  - WALKS THE TABLE IN ITS CURRENT (INPUT)    *
000180*                       ORDER AND RETURNS DISTANCE ONLY, NO NODES, *
000190*                       SO THE CALLER CAN FIGURE A SAVINGS PERCENT.*
000200*  CALLED BY WHPICRUN AT SESSION-START TIME (MODE 'O') AND AGAIN   *
000210*  AT SESSION-COMPLETE/CANCEL TIME (MODE 'S').                     *
000220*                                                                  *
000230*J    JCL..                                                        *
000240*                                                                  *
000250*  NOT A JOB STEP OF ITS OWN - LINK-EDITED INTO THE WHPICRUN LOAD  *
000260*  MODULE AND CALLED IN LINE.  SEE THE WHPICRUN JCL BELOW FOR THE  *
000270*  EXEC/DD STATEMENTS THAT COVER THIS ELEMENT AT RUN TIME.         *
000280*                                                                  *
000290*P    ENTRY PARAMETERS..                                           *
000300*     LK-PO-MODE            'O' OR 'S' - SEE ABOVE                 *
000310*     LK-PO-INSTR-COUNT     NUMBER OF ENTRIES LOADED IN THE TABLE  *
000320*     LK-PO-START-LOCATION  CART STAGING / DOCK LOCATION           *
000330*     LK-PO-START-NULL-SW   'Y' IF NO START LOCATION IS KNOWN      *
000340*     LK-PO-INSTR-TABLE     AISLE/BAY/LEVEL/POSITION AND INSTR ID  *
000350*                           FOR EACH PICK LINE, INPUT ORDER        *
000360*     LK-PO-NODE-TABLE      RETURNED PATH NODES, MODE 'O' ONLY     *
000370*     LK-PO-TOTAL-DISTANCE  RETURNED TRAVEL DISTANCE               *
000380*     LK-PO-DURATION-SECS   RETURNED ESTIMATE, MODE 'O' ONLY       *
000390*     LK-PO-ALGORITHM-CODE  RETURNED 'N' OR 'S', MODE 'O' ONLY     *
000400*                                                                  *
000410*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000420*     NONE - A ZERO INSTRUCTION COUNT RETURNS ZERO DISTANCE AND    *
000430*     ZERO DURATION WITHOUT BUILDING ANY NODES.                    *
000440*                                                                  *
000450*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000460*     WHLOCDST - LOCATION DISTANCE, ADJACENCY, AND VALUE-OF        *
000470*                                                                  *
000480********************************************************************
000490*    CHANGE LOG                                                    *
000500********************************************************************
000510*  07/01/86  RAK  ORIG  INITIAL VERSION - NEAREST-NEIGHBOR ONLY.   *
000520*  12/08/88  RAK  WR142 ADDED THE S-SHAPE ALGORITHM FOR LARGER     *
000530*                 SESSIONS AFTER THE BLDG 2 EXPANSION.             *
000540*  10/11/90  TLM  WR199 ADDED THE 10-LINE THRESHOLD THAT PICKS     *
000550*                 NEAREST-NEIGHBOR VS S-SHAPE AUTOMATICALLY.       *
000560*  02/19/91  TLM  WR212 ADDED SEQUENTIAL MODE SO THE SAVINGS       *
000570*                 PERCENT ON THE SESSION SUMMARY COULD BE FIGURED  *
000580*                 WITHOUT RE-RUNNING THE WHOLE OPTIMIZER.          *
000590*  08/07/93  TLM  WR261 DURATION ESTIMATE FORMULA TUNED TO THE     *
000600*                 TIME-AND-MOTION STUDY RESULTS (REF MEMO 93-09).  *
000610*  01/22/99  JDP  Y2K01 REVIEWED FOR YEAR 2000 READINESS - NO DATE *
000620*                 FIELDS IN THIS ELEMENT, NO CHANGE REQUIRED.      *
000630*  09/14/04  JDP  WR402 REPLACED THE RECURSIVE GROUP-BOUNDARY      *
000640*                 SCAN WITH A STRAIGHT TABLE PASS FOR THE S-SHAPE  *
000650*                 AISLE REVERSAL STEP.                             *
000660*  03/30/11  SGH  WR478 CONVERTED ALL TABLE SUBSCRIPTS TO COMP.    *
000670*  05/18/15  DWB  WR533 CALLS WHLOCDST FUNCTION 'V' FOR THE        *
000680*                 S-SHAPE AISLE/BAY SORT KEYS INSTEAD OF ITS OWN   *
000690*                 COPY OF THE NUMERIC-STRIP LOGIC.                 *
000700*  06/09/15  DWB  WR535 NEAREST-NEIGHBOR AND S-SHAPE WERE STAMPING *
000710*                 LK-PN-SEQUENCE-NUMBER/LK-TI-SEQUENCE-NUMBER 1-UP *
000720*                 (1..N) - WHPICRUN EXPECTS 0-UP (0..N-1) ON THE   *
000730*                 PATH-NODE FILE.  WS-SEQ NOW DRIVES THE OUTER     *
000740*                 PERFORM FROM ZERO; TABLE SUBSCRIPTS BUMP BY ONE. *
000750********************************************************************
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SOURCE-COMPUTER. IBM-370.
000790 OBJECT-COMPUTER. IBM-370.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM.
000820 DATA DIVISION.
000830 WORKING-STORAGE SECTION.
000840 01  FILLER PIC X(32)
000850         VALUE 'WHPATOPT WORKING STORAGE BEGINS'.
000860     COPY WHWORKAR.
000870 EJECT
000880********************************************************************
000890*    PATH ARITHMETIC WORK AREA                                     *
000900********************************************************************
000910 01  PATH-ARITH-WORK-AREA.
000920     05  WS-MAX-LINES          PIC S9(04) COMP VALUE +300.
000930     05  WS-NN-THRESHOLD       PIC S9(04) COMP VALUE +10.
000940     05  WS-SEQ               PIC S9(04) COMP VALUE 0.
000950     05  WS-I                 PIC S9(04) COMP VALUE 0.
000960     05  WS-J                 PIC S9(04) COMP VALUE 0.
000970     05  WS-PASS              PIC S9(04) COMP VALUE 0.
000980     05  WS-LIMIT             PIC S9(04) COMP VALUE 0.
000990     05  WS-INNER-LIMIT       PIC S9(04) COMP VALUE 0.
001000     05  WS-NODE-IDX          PIC S9(04) COMP VALUE 0.
001010     05  WS-BEST-IDX          PIC S9(04) COMP VALUE 0.
001020     05  WS-BEST-DIST         PIC 9(07)V9(02) COMP-3 VALUE 0.
001030     05  WS-THIS-DIST         PIC 9(07)V9(02) COMP-3 VALUE 0.
001040     05  WS-RUN-TOTAL-DIST    PIC 9(07)V9(02) COMP-3 VALUE 0.
001050     05  WS-GROUP-START       PIC S9(04) COMP VALUE 0.
001060     05  WS-GROUP-END         PIC S9(04) COMP VALUE 0.
001070     05  WS-GROUP-NUMBER      PIC S9(04) COMP VALUE 0.
001080     05  WS-MID-COUNT         PIC S9(04) COMP VALUE 0.
001090     05  WS-SWAP-TOP          PIC S9(04) COMP VALUE 0.
001100     05  WS-SWAP-BOTTOM       PIC S9(04) COMP VALUE 0.
001110     05  WS-HOLD-AISLE        PIC S9(07) COMP-3 VALUE 0.
001120     05  WS-HOLD-BAY          PIC S9(07) COMP-3 VALUE 0.
001130     05  WS-HOLD-IDX          PIC S9(04) COMP VALUE 0.
001140     05  WS-HOLD-BAY-2        PIC S9(07) COMP-3 VALUE 0.
001150     05  WS-HOLD-IDX-2        PIC S9(04) COMP VALUE 0.
001160     05  WS-MOD-REMAINDER     PIC S9(04) COMP VALUE 0.
001170     05  WS-INFINITE-DISTANCE PIC 9(07)V9(02) COMP-3
001180                               VALUE 9999999.99.
001190*    ONE SWITCH PER PICK LINE - 'Y' ONCE NEAREST-NEIGHBOR HAS
001200*    ROUTED THROUGH THAT LINE.
001210     05  WS-VISITED-SW OCCURS 300 TIMES
001220                               PIC X(01).
001230         88  WS-LINE-VISITED       VALUE 'Y'.
001240*    CURRENT WALK POSITION CARRIED FORWARD BETWEEN LINES.
001250     05  WS-CURRENT-LOCATION.
001260         10  WS-CURR-AISLE     PIC X(04).
001270         10  WS-CURR-BAY       PIC X(04).
001280         10  WS-CURR-LEVEL     PIC X(04).
001290         10  WS-CURR-POSITION  PIC X(04).
001300*    ALTERNATE VIEW OF THE CURRENT POSITION AS A SINGLE KEY, USED
001310*    ON THE TRACE LINE WHEN WH-TRACE-SW IS ON.
001320     05  WS-CURRENT-LOC-KEY REDEFINES WS-CURRENT-LOCATION
001330                               PIC X(16).
001340     05  WS-CURR-NULL-SW      PIC X(01) VALUE 'Y'.
001350         88  WS-CURR-IS-NULL      VALUE 'Y'.
001360     05  FILLER                PIC X(08) VALUE SPACES.
001370 EJECT
001380********************************************************************
001390*    S-SHAPE SORT WORK TABLE - ONE ENTRY PER PICK LINE, HOLDS THE  *
001400*    AISLE/BAY NUMERIC KEYS AND THE ORIGINAL TABLE SUBSCRIPT SO    *
001410*    THE SORTED ORDER CAN BE PLAYED BACK AGAINST LK-PO-INSTR-TABLE.*
001420********************************************************************
001430 01  SSHAPE-SORT-AREA.
001440     05  WS-SORT-ENTRY OCCURS 300 TIMES
001450                           INDEXED BY SS-IDX.
001460         10  WS-SORT-TBL-IDX   PIC S9(04) COMP.
001470         10  WS-SORT-AISLE-VAL PIC S9(07) COMP-3.
001480         10  WS-SORT-BAY-VAL   PIC S9(07) COMP-3.
001490*    GROUP BOUNDARY TABLE - START/END SUBSCRIPT OF EACH DISTINCT
001500*    AISLE VALUE AFTER THE SORT, USED TO REVERSE EVERY OTHER AISLE.
001510     05  WS-GRP-ENTRY OCCURS 300 TIMES
001520                           INDEXED BY GR-IDX.
001530         10  WS-GRP-START-SUB  PIC S9(04) COMP.
001540         10  WS-GRP-END-SUB    PIC S9(04) COMP.
001550     05  FILLER                PIC X(10) VALUE SPACES.
001560 EJECT
001570********************************************************************
001580*    PARAMETERS PASSED TO WHLOCDST                                 *
001590********************************************************************
001600 01  LOCDST-PARM-AREA.
001610     05  LD-FUNCTION-CODE      PIC X(01).
001620     05  LD-LOCATION-1.
001630         10  LD-LOC1-AISLE     PIC X(04).
001640         10  LD-LOC1-BAY       PIC X(04).
001650         10  LD-LOC1-LEVEL     PIC X(04).
001660         10  LD-LOC1-POSITION  PIC X(04).
001670     05  LD-LOC-1-NULL-SW      PIC X(01).
001680     05  LD-LOCATION-2.
001690         10  LD-LOC2-AISLE     PIC X(04).
001700         10  LD-LOC2-BAY       PIC X(04).
001710         10  LD-LOC2-LEVEL     PIC X(04).
001720         10  LD-LOC2-POSITION  PIC X(04).
001730     05  LD-LOC-2-NULL-SW      PIC X(01).
001740     05  LD-DISTANCE-RESULT    PIC 9(07)V9(02) COMP-3.
001750     05  LD-ADJACENT-RESULT    PIC X(01).
001760     05  LD-SINGLE-CODE        PIC X(04).
001770     05  LD-SINGLE-VALUE       PIC S9(07) COMP-3.
001780     05  FILLER                PIC X(10) VALUE SPACES.
001790 01  FILLER PIC X(32)
001800         VALUE 'WHPATOPT WORKING STORAGE ENDS  '.
001810 EJECT
001820********************************************************************
001830*    LINKAGE SECTION                                               *
001840********************************************************************
001850 LINKAGE SECTION.
001860 01  LK-PATOPT-PARMS.
001870     05  LK-PO-MODE            PIC X(01).
001880         88  LK-PO-MODE-OPTIMIZE   VALUE 'O'.
001890         88  LK-PO-MODE-SEQUENTIAL VALUE 'S'.
001900     05  LK-PO-INSTR-COUNT     PIC 9(04) COMP.
001910     05  LK-PO-START-LOCATION.
001920         10  LK-PO-START-AISLE     PIC X(04).
001930         10  LK-PO-START-BAY       PIC X(04).
001940         10  LK-PO-START-LEVEL     PIC X(04).
001950         10  LK-PO-START-POSITION  PIC X(04).
001960*    ALTERNATE VIEW OF THE START LOCATION AS A SINGLE KEY.
001970     05  LK-PO-START-AS-KEY REDEFINES LK-PO-START-LOCATION
001980                               PIC X(16).
001990     05  LK-PO-START-NULL-SW   PIC X(01).
002000         88  LK-PO-START-IS-NULL   VALUE 'Y'.
002010     05  LK-PO-TOTAL-DISTANCE  PIC 9(07)V9(02) COMP-3.
002020     05  LK-PO-DURATION-SECS   PIC 9(07) COMP-3.
002030     05  LK-PO-ALGORITHM-CODE  PIC X(01).
002040         88  LK-PO-ALGO-NEAREST    VALUE 'N'.
002050         88  LK-PO-ALGO-SSHAPE     VALUE 'S'.
002060     05  LK-PO-INSTR-TABLE OCCURS 300 TIMES
002070                               INDEXED BY LK-TI-IDX.
002080         10  LK-TI-INSTRUCTION-ID  PIC X(16).
002090         10  LK-TI-LOCATION.
002100             15  LK-TI-AISLE       PIC X(04).
002110             15  LK-TI-BAY         PIC X(04).
002120             15  LK-TI-LEVEL       PIC X(04).
002130             15  LK-TI-POSITION    PIC X(04).
002140*        ALTERNATE VIEW OF THE PICK LINE LOCATION AS ONE KEY.
002150         10  LK-TI-LOC-AS-KEY REDEFINES LK-TI-LOCATION
002160                               PIC X(16).
002170         10  LK-TI-SEQUENCE-NUMBER PIC 9(04) COMP-3.
002180     05  LK-PO-NODE-TABLE OCCURS 300 TIMES
002190                               INDEXED BY LK-PN-IDX.
002200         10  LK-PN-INSTRUCTION-ID  PIC X(16).
002210         10  LK-PN-LOCATION.
002220             15  LK-PN-AISLE       PIC X(04).
002230             15  LK-PN-BAY         PIC X(04).
002240             15  LK-PN-LEVEL       PIC X(04).
002250             15  LK-PN-POSITION    PIC X(04).
002260         10  LK-PN-SEQUENCE-NUMBER PIC 9(04) COMP-3.
002270         10  LK-PN-DISTANCE-FROM-PREV PIC 9(07)V9(02) COMP-3.
002280     05  FILLER                PIC X(10).
002290 EJECT
002300********************************************************************
002310*                        PROCEDURE DIVISION                        *
002320********************************************************************
002330 PROCEDURE DIVISION USING LK-PATOPT-PARMS.
002340 0000-CONTROL-PROCESS.
002350     MOVE ZERO TO LK-PO-TOTAL-DISTANCE LK-PO-DURATION-SECS.
002360     IF LK-PO-INSTR-COUNT = ZERO
002370         MOVE 'N' TO LK-PO-ALGORITHM-CODE
002380         GO TO 0099-CONTROL-PROCESS-EXIT
002390     END-IF.
002400     IF LK-PO-MODE-SEQUENTIAL
002410         PERFORM 2200-SEQUENTIAL-PATH
002420             THRU 2299-SEQUENTIAL-PATH-EXIT
002430         GO TO 0099-CONTROL-PROCESS-EXIT
002440     END-IF.
002450     PERFORM 1000-SELECT-ALGORITHM THRU 1099-SELECT-ALGORITHM-EXIT.
002460     IF LK-PO-ALGO-NEAREST
002470         PERFORM 2000-NEAREST-NEIGHBOR
002480             THRU 2099-NEAREST-NEIGHBOR-EXIT
002490     ELSE
002500         PERFORM 2100-S-SHAPE
002510             THRU 2199-S-SHAPE-EXIT
002520     END-IF.
002530     PERFORM 2300-CALC-DURATION THRU 2399-CALC-DURATION-EXIT.
002540 0099-CONTROL-PROCESS-EXIT.
002550     GOBACK.
002560 EJECT
002570********************************************************************
002580*       CHOOSE NEAREST-NEIGHBOR FOR SHORT SESSIONS, S-SHAPE FOR    *
002590*       LONGER ONES.  THE 10-LINE CUTOVER CAME OUT OF WR199.       *
002600********************************************************************
002610 1000-SELECT-ALGORITHM.
002620     IF LK-PO-INSTR-COUNT > WS-NN-THRESHOLD
002630         MOVE 'S' TO LK-PO-ALGORITHM-CODE
002640     ELSE
002650         MOVE 'N' TO LK-PO-ALGORITHM-CODE
002660     END-IF.
002670 1099-SELECT-ALGORITHM-EXIT.
002680     EXIT.
002690 EJECT
002700********************************************************************
002710*       NEAREST-NEIGHBOR WALK - AT EACH STEP, ROUTE TO WHICHEVER   *
002720*       UNVISITED LINE IS CLOSEST TO THE CURRENT POSITION.         *
002730********************************************************************
002740 2000-NEAREST-NEIGHBOR.
002750     PERFORM 2010-CLEAR-VISITED-SW
002760         VARYING WS-I FROM 1 BY 1
002770         UNTIL WS-I > LK-PO-INSTR-COUNT.
002780     MOVE LK-PO-START-LOCATION TO WS-CURRENT-LOCATION.
002790     MOVE LK-PO-START-NULL-SW TO WS-CURR-NULL-SW.
002800     MOVE ZERO TO LK-PO-TOTAL-DISTANCE.
002810     PERFORM 2020-NEXT-NN-STOP
002820         VARYING WS-SEQ FROM 0 BY 1
002830         UNTIL WS-SEQ > LK-PO-INSTR-COUNT - 1.
002840 2099-NEAREST-NEIGHBOR-EXIT.
002850     EXIT.
002860 EJECT
002870 2010-CLEAR-VISITED-SW.
002880     MOVE 'N' TO WS-VISITED-SW (WS-I).
002890 2010-CLEAR-VISITED-SW-EXIT.
002900     EXIT.
002910 EJECT
002920 2020-NEXT-NN-STOP.
002930     MOVE ZERO TO WS-BEST-IDX.
002940     MOVE WS-INFINITE-DISTANCE TO WS-BEST-DIST.
002950     PERFORM 2030-TEST-ONE-LINE
002960         VARYING WS-I FROM 1 BY 1
002970         UNTIL WS-I > LK-PO-INSTR-COUNT.
002980     IF WS-BEST-IDX = ZERO
002990         GO TO 2020-NEXT-NN-STOP-EXIT
003000     END-IF.
003010     SET LK-TI-IDX TO WS-BEST-IDX.
003020     MOVE 'Y' TO WS-VISITED-SW (WS-BEST-IDX).
003030     ADD WS-BEST-DIST TO LK-PO-TOTAL-DISTANCE.
003040     SET LK-PN-IDX TO WS-SEQ.
003050     SET LK-PN-IDX UP BY 1.
003060     MOVE LK-TI-INSTRUCTION-ID (LK-TI-IDX)
003070         TO LK-PN-INSTRUCTION-ID (LK-PN-IDX).
003080     MOVE LK-TI-LOCATION (LK-TI-IDX)
003090         TO LK-PN-LOCATION (LK-PN-IDX).
003100     MOVE WS-SEQ TO LK-PN-SEQUENCE-NUMBER (LK-PN-IDX).
003110     MOVE WS-BEST-DIST TO LK-PN-DISTANCE-FROM-PREV (LK-PN-IDX).
003120     MOVE WS-SEQ TO LK-TI-SEQUENCE-NUMBER (LK-TI-IDX).
003130     MOVE LK-TI-LOCATION (LK-TI-IDX) TO WS-CURRENT-LOCATION.
003140     MOVE 'N' TO WS-CURR-NULL-SW.
003150 2020-NEXT-NN-STOP-EXIT.
003160     EXIT.
003170 EJECT
003180 2030-TEST-ONE-LINE.
003190     IF WS-LINE-VISITED (WS-I)
003200         GO TO 2030-TEST-ONE-LINE-EXIT
003210     END-IF.
003220     SET LK-TI-IDX TO WS-I.
003230     MOVE 'D' TO LD-FUNCTION-CODE.
003240     MOVE WS-CURRENT-LOCATION TO LD-LOCATION-1.
003250     MOVE WS-CURR-NULL-SW TO LD-LOC-1-NULL-SW.
003260     MOVE LK-TI-LOCATION (LK-TI-IDX) TO LD-LOCATION-2.
003270     MOVE 'N' TO LD-LOC-2-NULL-SW.
003280     CALL 'WHLOCDST' USING LOCDST-PARM-AREA.
003290     MOVE LD-DISTANCE-RESULT TO WS-THIS-DIST.
003300     IF WS-THIS-DIST < WS-BEST-DIST
003310         MOVE WS-THIS-DIST TO WS-BEST-DIST
003320         MOVE WS-I TO WS-BEST-IDX
003330     END-IF.
003340 2030-TEST-ONE-LINE-EXIT.
003350     EXIT.
003360 EJECT
003370********************************************************************
003380*       S-SHAPE WALK - SORT THE LINES BY AISLE THEN BAY, THEN      *
003390*       REVERSE THE BAY ORDER WITHIN EVERY OTHER AISLE SO THE      *
003400*       WALK SNAKES UP ONE AISLE AND DOWN THE NEXT.                *
003410********************************************************************
003420 2100-S-SHAPE.
003430     PERFORM 2110-LOAD-SORT-KEYS
003440         VARYING WS-I FROM 1 BY 1
003450         UNTIL WS-I > LK-PO-INSTR-COUNT.
003460     MOVE LK-PO-INSTR-COUNT TO WS-LIMIT.
003470     PERFORM 2120-BUBBLE-PASS
003480         VARYING WS-PASS FROM 1 BY 1
003490         UNTIL WS-PASS >= WS-LIMIT.
003500     PERFORM 2150-MARK-GROUP-BOUNDS
003510         THRU 2150-MARK-GROUP-BOUNDS-EXIT.
003520     PERFORM 2160-REVERSE-EVEN-GROUP
003530         VARYING WS-GROUP-NUMBER FROM 1 BY 1
003540         UNTIL WS-GROUP-NUMBER > WS-I.
003550     MOVE LK-PO-START-LOCATION TO WS-CURRENT-LOCATION.
003560     MOVE LK-PO-START-NULL-SW TO WS-CURR-NULL-SW.
003570     MOVE ZERO TO LK-PO-TOTAL-DISTANCE.
003580     PERFORM 2170-EMIT-SORTED-NODE
003590         VARYING WS-SEQ FROM 0 BY 1
003600         UNTIL WS-SEQ > LK-PO-INSTR-COUNT - 1.
003610 2199-S-SHAPE-EXIT.
003620     EXIT.
003630 EJECT
003640 2110-LOAD-SORT-KEYS.
003650     SET LK-TI-IDX TO WS-I.
003660     SET SS-IDX TO WS-I.
003670     MOVE WS-I TO WS-SORT-TBL-IDX (SS-IDX).
003680     MOVE 'V' TO LD-FUNCTION-CODE.
003690     MOVE LK-TI-AISLE (LK-TI-IDX) TO LD-SINGLE-CODE.
003700     CALL 'WHLOCDST' USING LOCDST-PARM-AREA.
003710     MOVE LD-SINGLE-VALUE TO WS-SORT-AISLE-VAL (SS-IDX).
003720     MOVE LK-TI-BAY (LK-TI-IDX) TO LD-SINGLE-CODE.
003730     CALL 'WHLOCDST' USING LOCDST-PARM-AREA.
003740     MOVE LD-SINGLE-VALUE TO WS-SORT-BAY-VAL (SS-IDX).
003750 2110-LOAD-SORT-KEYS-EXIT.
003760     EXIT.
003770 EJECT
003780*    CLASSIC EXCHANGE SORT - ASCENDING AISLE, THEN ASCENDING BAY   *
003790*    WITHIN THE SAME AISLE.  WR402 REPLACED AN EARLIER RECURSIVE   *
003800*    VERSION THAT BLEW THE SYSTEM STACK ON A LARGE SESSION.        *
003810 2120-BUBBLE-PASS.
003820     COMPUTE WS-INNER-LIMIT = LK-PO-INSTR-COUNT - WS-PASS.
003830     PERFORM 2130-BUBBLE-COMPARE
003840         VARYING WS-J FROM 1 BY 1
003850         UNTIL WS-J > WS-INNER-LIMIT.
003860 2120-BUBBLE-PASS-EXIT.
003870     EXIT.
003880 EJECT
003890 2130-BUBBLE-COMPARE.
003900     SET SS-IDX TO WS-J.
003910     IF WS-SORT-AISLE-VAL (SS-IDX) > WS-SORT-AISLE-VAL (SS-IDX + 1)
003920         PERFORM 2140-SWAP-SORT-ENTRY
003930     ELSE
003940         IF WS-SORT-AISLE-VAL (SS-IDX) = WS-SORT-AISLE-VAL (SS-IDX + 1)
003950           AND WS-SORT-BAY-VAL (SS-IDX) > WS-SORT-BAY-VAL (SS-IDX + 1)
003960             PERFORM 2140-SWAP-SORT-ENTRY
003970         END-IF
003980     END-IF.
003990 2130-BUBBLE-COMPARE-EXIT.
004000     EXIT.
004010 EJECT
004020 2140-SWAP-SORT-ENTRY.
004030     SET SS-IDX TO WS-J.
004040     MOVE WS-SORT-TBL-IDX (SS-IDX) TO WS-HOLD-IDX.
004050     MOVE WS-SORT-AISLE-VAL (SS-IDX) TO WS-HOLD-AISLE.
004060     MOVE WS-SORT-BAY-VAL (SS-IDX) TO WS-HOLD-BAY.
004070     MOVE WS-SORT-TBL-IDX (SS-IDX + 1) TO WS-SORT-TBL-IDX (SS-IDX).
004080     MOVE WS-SORT-AISLE-VAL (SS-IDX + 1) TO WS-SORT-AISLE-VAL (SS-IDX).
004090     MOVE WS-SORT-BAY-VAL (SS-IDX + 1) TO WS-SORT-BAY-VAL (SS-IDX).
004100     SET SS-IDX UP BY 1.
004110     MOVE WS-HOLD-IDX TO WS-SORT-TBL-IDX (SS-IDX).
004120     MOVE WS-HOLD-AISLE TO WS-SORT-AISLE-VAL (SS-IDX).
004130     MOVE WS-HOLD-BAY TO WS-SORT-BAY-VAL (SS-IDX).
004140 2140-SWAP-SORT-ENTRY-EXIT.
004150     EXIT.
004160 EJECT
004170*    WALK THE NOW-SORTED TABLE AND RECORD WHERE EACH DISTINCT      *
004180*    AISLE VALUE STARTS AND ENDS.  WS-I ENDS UP HOLDING THE COUNT  *
004190*    OF DISTINCT AISLES FOUND.                                     *
004200 2150-MARK-GROUP-BOUNDS.
004210     MOVE ZERO TO WS-I.
004220     MOVE ZERO TO WS-GROUP-START.
004230     SET SS-IDX TO 1.
004240     MOVE WS-SORT-AISLE-VAL (SS-IDX) TO WS-HOLD-AISLE.
004250     MOVE 1 TO WS-GROUP-START.
004260     PERFORM 2151-SCAN-ONE-ENTRY
004270         VARYING WS-J FROM 2 BY 1
004280         UNTIL WS-J > LK-PO-INSTR-COUNT.
004290     ADD 1 TO WS-I.
004300     SET GR-IDX TO WS-I.
004310     MOVE WS-GROUP-START TO WS-GRP-START-SUB (GR-IDX).
004320     MOVE LK-PO-INSTR-COUNT TO WS-GRP-END-SUB (GR-IDX).
004330 2150-MARK-GROUP-BOUNDS-EXIT.
004340     EXIT.
004350 EJECT
004360 2151-SCAN-ONE-ENTRY.
004370     SET SS-IDX TO WS-J.
004380     IF WS-SORT-AISLE-VAL (SS-IDX) NOT = WS-HOLD-AISLE
004390         ADD 1 TO WS-I
004400         SET GR-IDX TO WS-I
004410         MOVE WS-GROUP-START TO WS-GRP-START-SUB (GR-IDX)
004420         COMPUTE WS-GRP-END-SUB (GR-IDX) = WS-J - 1
004430         MOVE WS-J TO WS-GROUP-START
004440         MOVE WS-SORT-AISLE-VAL (SS-IDX) TO WS-HOLD-AISLE
004450     END-IF.
004460 2151-SCAN-ONE-ENTRY-EXIT.
004470     EXIT.
004480 EJECT
004490*    REVERSE THE BAY ORDER WITHIN EVERY SECOND, FOURTH, SIXTH ...  *
004500*    AISLE GROUP SO THE WALK SNAKES BACK DOWN THE NEXT AISLE.      *
004510 2160-REVERSE-EVEN-GROUP.
004520     DIVIDE WS-GROUP-NUMBER BY 2 GIVING WS-MID-COUNT
004530         REMAINDER WS-MOD-REMAINDER.
004540     IF WS-MOD-REMAINDER NOT = ZERO
004550         GO TO 2160-REVERSE-EVEN-GROUP-EXIT
004560     END-IF.
004570     SET GR-IDX TO WS-GROUP-NUMBER.
004580     MOVE WS-GRP-START-SUB (GR-IDX) TO WS-GROUP-START.
004590     MOVE WS-GRP-END-SUB (GR-IDX) TO WS-GROUP-END.
004600     COMPUTE WS-MID-COUNT = (WS-GROUP-END - WS-GROUP-START + 1) / 2.
004610     MOVE WS-GROUP-START TO WS-SWAP-TOP.
004620     MOVE WS-GROUP-END TO WS-SWAP-BOTTOM.
004630     PERFORM 2161-SWAP-ONE-PAIR
004640         VARYING WS-J FROM 1 BY 1
004650         UNTIL WS-J > WS-MID-COUNT.
004660 2160-REVERSE-EVEN-GROUP-EXIT.
004670     EXIT.
004680 EJECT
004690 2161-SWAP-ONE-PAIR.
004700     SET SS-IDX TO WS-SWAP-TOP.
004710     MOVE WS-SORT-TBL-IDX (SS-IDX) TO WS-HOLD-IDX.
004720     MOVE WS-SORT-BAY-VAL (SS-IDX) TO WS-HOLD-BAY.
004730     SET SS-IDX TO WS-SWAP-BOTTOM.
004740     MOVE WS-SORT-TBL-IDX (SS-IDX) TO WS-HOLD-IDX-2.
004750     MOVE WS-SORT-BAY-VAL (SS-IDX) TO WS-HOLD-BAY-2.
004760     SET SS-IDX TO WS-SWAP-TOP.
004770     MOVE WS-HOLD-IDX-2 TO WS-SORT-TBL-IDX (SS-IDX).
004780     MOVE WS-HOLD-BAY-2 TO WS-SORT-BAY-VAL (SS-IDX).
004790     SET SS-IDX TO WS-SWAP-BOTTOM.
004800     MOVE WS-HOLD-IDX TO WS-SORT-TBL-IDX (SS-IDX).
004810     MOVE WS-HOLD-BAY TO WS-SORT-BAY-VAL (SS-IDX).
004820     ADD 1 TO WS-SWAP-TOP.
004830     SUBTRACT 1 FROM WS-SWAP-BOTTOM.
004840 2161-SWAP-ONE-PAIR-EXIT.
004850     EXIT.
004860 EJECT
004870********************************************************************
004880*       EMIT ONE PATH NODE IN FINAL S-SHAPE WALK ORDER AND         *
004890*       ACCUMULATE THE LEG DISTANCE FROM THE PREVIOUS STOP.        *
004900********************************************************************
004910 2170-EMIT-SORTED-NODE.
004920     SET SS-IDX TO WS-SEQ.
004930     SET SS-IDX UP BY 1.
004940     MOVE WS-SORT-TBL-IDX (SS-IDX) TO WS-BEST-IDX.
004950     SET LK-TI-IDX TO WS-BEST-IDX.
004960     MOVE 'D' TO LD-FUNCTION-CODE.
004970     MOVE WS-CURRENT-LOCATION TO LD-LOCATION-1.
004980     MOVE WS-CURR-NULL-SW TO LD-LOC-1-NULL-SW.
004990     MOVE LK-TI-LOCATION (LK-TI-IDX) TO LD-LOCATION-2.
005000     MOVE 'N' TO LD-LOC-2-NULL-SW.
005010     CALL 'WHLOCDST' USING LOCDST-PARM-AREA.
005020     ADD LD-DISTANCE-RESULT TO LK-PO-TOTAL-DISTANCE.
005030     SET LK-PN-IDX TO WS-SEQ.
005040     SET LK-PN-IDX UP BY 1.
005050     MOVE LK-TI-INSTRUCTION-ID (LK-TI-IDX)
005060         TO LK-PN-INSTRUCTION-ID (LK-PN-IDX).
005070     MOVE LK-TI-LOCATION (LK-TI-IDX) TO LK-PN-LOCATION (LK-PN-IDX).
005080     MOVE WS-SEQ TO LK-PN-SEQUENCE-NUMBER (LK-PN-IDX).
005090     MOVE LD-DISTANCE-RESULT TO LK-PN-DISTANCE-FROM-PREV (LK-PN-IDX).
005100     MOVE WS-SEQ TO LK-TI-SEQUENCE-NUMBER (LK-TI-IDX).
005110     MOVE LK-TI-LOCATION (LK-TI-IDX) TO WS-CURRENT-LOCATION.
005120     MOVE 'N' TO WS-CURR-NULL-SW.
005130 2170-EMIT-SORTED-NODE-EXIT.
005140     EXIT.
005150 EJECT
005160********************************************************************
005170*       SEQUENTIAL MODE - WALK THE LINES IN THEIR ORIGINAL INPUT   *
005180*       ORDER AND RETURN THE DISTANCE ONLY.  NO NODES ARE BUILT;   *
005190*       THE CALLER USES THIS TO FIGURE A SAVINGS PERCENT AGAINST   *
005200*       THE OPTIMIZED DISTANCE IT ALREADY HAS ON HAND.             *
005210********************************************************************
005220 2200-SEQUENTIAL-PATH.
005230     MOVE LK-PO-START-LOCATION TO WS-CURRENT-LOCATION.
005240     MOVE LK-PO-START-NULL-SW TO WS-CURR-NULL-SW.
005250     MOVE ZERO TO LK-PO-TOTAL-DISTANCE.
005260     PERFORM 2210-ADD-ONE-SEQ-LEG
005270         VARYING WS-I FROM 1 BY 1
005280         UNTIL WS-I > LK-PO-INSTR-COUNT.
005290 2299-SEQUENTIAL-PATH-EXIT.
005300     EXIT.
005310 EJECT
005320 2210-ADD-ONE-SEQ-LEG.
005330     SET LK-TI-IDX TO WS-I.
005340     MOVE 'D' TO LD-FUNCTION-CODE.
005350     MOVE WS-CURRENT-LOCATION TO LD-LOCATION-1.
005360     MOVE WS-CURR-NULL-SW TO LD-LOC-1-NULL-SW.
005370     MOVE LK-TI-LOCATION (LK-TI-IDX) TO LD-LOCATION-2.
005380     MOVE 'N' TO LD-LOC-2-NULL-SW.
005390     CALL 'WHLOCDST' USING LOCDST-PARM-AREA.
005400     ADD LD-DISTANCE-RESULT TO LK-PO-TOTAL-DISTANCE.
005410     MOVE LK-TI-LOCATION (LK-TI-IDX) TO WS-CURRENT-LOCATION.
005420     MOVE 'N' TO WS-CURR-NULL-SW.
005430 2210-ADD-ONE-SEQ-LEG-EXIT.
005440     EXIT.
005450 EJECT
005460********************************************************************
005470*       ESTIMATE ELAPSED SECONDS FOR THE SESSION - WALKING SPEED   *
005480*       PLUS A FIXED PER-LINE HANDLING ALLOWANCE.  FORMULA COMES   *
005490*       FROM THE 93-09 TIME-AND-MOTION STUDY.                      *
005500********************************************************************
005510 2300-CALC-DURATION.
005520     COMPUTE LK-PO-DURATION-SECS ROUNDED =
005530         (LK-PO-TOTAL-DISTANCE / 1.4) + (LK-PO-INSTR-COUNT * 15.0).
005540 2399-CALC-DURATION-EXIT.
005550     EXIT.
