000010********************************************************************
000020*    WHSESREC  -  PICK-SESSION MASTER RECORD                       *
000030*    ONE RECORD PER WORKER PICK SESSION (CART/WAVE HEADER).        *
000040*    FIXED LENGTH, SEQUENTIAL, PICK-SESSION-IN / PICK-SESSION-OUT. *
000050********************************************************************
000060 01  WH-SESSION-RECORD.
000070     05  WS-SESSION-ID             PIC X(16).
000080     05  WS-TASK-ID                PIC X(20).
000090     05  WS-WORKER-ID              PIC X(12).
000100     05  WS-WAREHOUSE-ID           PIC X(10).
000110     05  WS-STRATEGY-CODE          PIC X(01).
000120         88  WS-STRATEGY-SINGLE        VALUE '1'.
000130         88  WS-STRATEGY-BATCH         VALUE '2'.
000140         88  WS-STRATEGY-ZONE          VALUE '3'.
000150         88  WS-STRATEGY-WAVE          VALUE '4'.
000160         88  WS-STRATEGY-CLUSTER       VALUE '5'.
000170     05  WS-SESSION-STATUS         PIC X(01).
000180         88  WS-STATUS-CREATED         VALUE 'C'.
000190         88  WS-STATUS-IN-PROGRESS     VALUE 'I'.
000200         88  WS-STATUS-PAUSED          VALUE 'P'.
000210         88  WS-STATUS-COMPLETED       VALUE 'D'.
000220         88  WS-STATUS-CANCELLED       VALUE 'X'.
000230         88  WS-STATUS-FAILED          VALUE 'F'.
000240         88  WS-STATUS-TERMINAL        VALUE 'D' 'X' 'F'.
000250     05  WS-CART-ID                PIC X(10).
000260     05  WS-INSTRUCTION-COUNT      PIC 9(04).
000270     05  WS-CURRENT-INSTR-INDEX    PIC 9(04).
000280     05  WS-TOTAL-DISTANCE         PIC 9(07)V9(02) COMP-3.
000290     05  WS-ALGORITHM-CODE         PIC X(01).
000300         88  WS-ALGO-NEAREST-NBR       VALUE 'N'.
000310         88  WS-ALGO-S-SHAPE           VALUE 'S'.
000320         88  WS-ALGO-SEQUENTIAL        VALUE 'Q'.
000330     05  WS-EST-DURATION-SECS      PIC 9(07) COMP-3.
000340     05  WS-PROGRESS-PCT           PIC 9(03)V9(01) COMP-3.
000350     05  WS-CANCEL-REASON          PIC X(40).
000360*    ALTERNATE VIEW USED WHEN THE STATUS/ALGORITHM BYTES ARE
000370*    MOVED AROUND AS A PAIR FOR DISPLAY OR LOGGING.
000380     05  WS-STATUS-ALGO-PAIR REDEFINES WS-CANCEL-REASON.
000390         10  WS-SA-STATUS-ECHO     PIC X(01).
000400         10  WS-SA-ALGO-ECHO       PIC X(01).
000410         10  FILLER                PIC X(38).
000420     05  FILLER                    PIC X(20).
000430********************************************************************
000440*    WHSESREC ENDS                                                 *
000450********************************************************************
